000100*******************************************
000200*                                          *
000300*  Print Line Record - Shared By The      *
000400*     RPTFILE And AUDITRPT Print Files    *
000500*******************************************
000600*  132 byte fixed print line, wide-carriage / landscape as
000700*  used throughout this shop's batch reports.
000800*
000900* 04/03/91 rjh - Created.
001000*
001100   01  SR-PRINT-LINE           PIC X(132).
001200*
