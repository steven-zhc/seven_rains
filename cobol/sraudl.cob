000100*******************************************
000200*                                          *
000300*  Working Record For One Audit Line      *
000400*     Built by SRAUD, moved to the        *
000500*     132 byte AUDITRPT print line        *
000600*******************************************
000700*  72 bytes of data padded to 80 - working storage only, this
000800*  never becomes a file record so the pad is free to use.
000900*
001000* 14/02/00 dlm - Created when the checker was split out of SRRPT.
001100* 03/09/01 dlm - Aud-Text widened from 40 to 60 per the auditors'
001200*                request for fuller violation wording.
001300*
001400   01  SR-AUDIT-LINE.
001500       03  AUD-RULE            PIC 9(1).
001600       03  AUD-WEEK            PIC 9(8).
001700       03  AUD-DAY             PIC 9(1).
001800       03  AUD-EMP-ID          PIC 9(2).
001900       03  AUD-TEXT            PIC X(60).
002000       03  FILLER              PIC X(8).
002100*
002200*   Running per-rule violation tally, one entry per rule 1-5,
002300*   kept the way the old company-history record kept its running
002400*   quarter totals - reset at the start of each SRAUD run.
002500*
002600   01  SR-RULE-TALLY.
002700       03  SR-RULE-TALLY-ENTRY OCCURS 5.
002800           05  RT-VIOLATIONS   PIC 9(5)   COMP-3.
002850       03  FILLER              PIC X(05).
002900*
