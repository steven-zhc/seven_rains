000100*******************************************
000200*                                          *
000300*  Call Linkage - Srdate Calendar         *
000400*     Arithmetic Function Request/Reply   *
000500*******************************************
000600*
000700* 04/03/91 rjh - Created.
000800* 19/01/99 rjh - Added Dp-Fn-Monday-Of-Week.
000900* 14/02/00 dlm - Added Dp-Fn-Last-Day-Of-Month.
001000*
001100   01  SR-DATE-PARMS.
001200       03  DP-FUNCTION              PIC 9.
001300           88  DP-FN-ADD-DAYS                    VALUE 1.
001400           88  DP-FN-DAY-OF-WEEK                 VALUE 2.
001500           88  DP-FN-MONDAY-OF-WEEK              VALUE 3.
001600           88  DP-FN-LAST-DAY-OF-MONTH           VALUE 4.
001700       03  DP-DATE-IN               PIC 9(8).
001800       03  DP-DAYS                  PIC S9(6)    COMP-3.
001900       03  DP-DATE-OUT              PIC 9(8).
002000       03  DP-DOW-OUT               PIC 9(1).
002100       03  FILLER                   PIC X(4).
002200*
