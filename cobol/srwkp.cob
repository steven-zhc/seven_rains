000100*******************************************
000200*                                          *
000300*  Record Definition For Week-Plan        *
000400*      History File (PLANFILE)            *
000500*     Uses (Wp-Week-Start,Wp-Emp-Id) as   *
000600*     key, one row per employee per week  *
000700*******************************************
000800*  File size 26 bytes.  Fixed length, one byte of filler slack
000900*  carried against a future revision indicator.
001000*
001100* 04/03/91 rjh - Created.
001200* 19/01/99 rjh - Wp-Day-Type widened from a single flag byte to
001300*                OCCURS 7 (Mon..Sun) when the day-by-day layout
001400*                replaced the old week/weekend split record.
001500* 09/06/03 dlm - Wp-Gen-Date added so the audit trail can tell a
001600*                re-generated week from its first run.
001700*
001800   01  SR-WEEKPLAN-RECORD.
001900       03  WP-WEEK-START       PIC 9(8).
002000       03  WP-EMP-ID           PIC 9(2).
002100       03  WP-DAY-TYPE         PIC X(1) OCCURS 7.
002200       03  WP-GEN-DATE         PIC 9(8).
002250       03  FILLER              PIC X(01).
002300*
002400*   Statistics header shape - Srstor's Aa500-Statistics answers
002500*   through Sr-Stor-Parms directly rather than filling this group,
002600*   kept here as the natural home for the fields if a caller ever
002700*   wants them handed back as a record instead.  Working storage
002800*   only, never written to the file.
002900*
003000   01  SR-WEEKPLAN-STATS.
003100       03  WPS-WEEK-COUNT      PIC 9(5)   COMP-3.
003200       03  WPS-EARLIEST-WEEK   PIC 9(8).
003300       03  WPS-LATEST-WEEK     PIC 9(8).
003350       03  FILLER              PIC X(05).
003400*
