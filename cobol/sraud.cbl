000100*
000200*****************************************************************
000300*                                                               *
000400*                Compliance Audit Report Driver                 *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*==================================
001000*
001100      PROGRAM-ID.         SRAUD.
001200*
001300      AUTHOR.             R J HARGREAVES.
001400*
001500      INSTALLATION.       SEVEN RAIN UTILITIES - WATER OPS SCHEDULING.
001600*
001700      DATE-WRITTEN.       14/03/1991.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.           SEVEN RAIN UTILITIES - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            CHECKS EVERY STORED WEEK OVERLAPPING
002400*                         WS-RUN-YEAR/WS-RUN-MONTH AGAINST RULES
002500*                         1-5, ONE SECTION PER RULE, WRITING ONE
002600*                         AUDIT LINE PER VIOLATION FOUND AND A
002700*                         PASS/FAIL TRAILER PER RULE, THEN AN
002800*                         OVERALL VERDICT LINE.  THE WEEK BEFORE
002900*                         THE EARLIEST ONE COLLECTED IS ALSO
003000*                         LOADED SO RULES 3-5, WHICH LOOK ONE OR
003100*                         TWO DAYS OR ONE WEEK BACK, STILL CATCH A
003200*                         VIOLATION CARRIED OVER THE MONTH
003300*                         BOUNDARY.
003400*
003500*    CALLED MODULES.     SRSTOR  (plan history load).
003600*
003700*    FILES USED:
003800*                        EMPLOYEES.  Roster Master, Input.
003900*                        AUDITRPT.   Compliance Audit Report, Output.
004000*
004100*    CHANGES:
004200* 14/03/91 rjh - Created.
004300* 22/03/99 rjh - Y2K.  Aud-Week now carries the full 8 digit week
004400*                start date - was truncating to 6 digits when the
004500*                field first went out to AUDITRPT.
004600* 09/06/03 dlm - Rule 4 (weekend duty repeated in consecutive
004700*                weeks) split out of Rule 3 into its own section
004800*                (Aa080) at the auditors' request, so a weekend
004900*                repeat and a missing rest day tally separately.
004910* 11/11/06 rjh - Employee-File and Audit-File's Assign clauses now
004920*                take their logical names off Sr-File-Defs (Copy
004930*                Srfiles.Cob) instead of a literal, matching the
004940*                rest of the suite.
004950* 03/04/08 dlm - Rule 2 re-read after an auditor query - confirmed
004960*                it checks for a week with nobody on-call at all,
004970*                not a week with more than one on-call; Aa060's
004980*                banner comment tightened up so the next reader
004990*                does not make our mistake.
005000*
005100*************************************************************************
005200*
005300*    This program and its source are for internal use by Seven
005400*    Rain Utilities only; it forms part of the duty roster suite
005500*    and must not be copied outside the water ops scheduling group.
005600*
005700*************************************************************************
005800*
005900 ENVIRONMENT             DIVISION.
006000*==================================
006100*
006200 CONFIGURATION           SECTION.
006300 SOURCE-COMPUTER.        SEVEN-RAIN-HOST.
006400 OBJECT-COMPUTER.        SEVEN-RAIN-HOST.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT             SECTION.
006900 FILE-CONTROL.
007000     SELECT   EMPLOYEE-FILE   ASSIGN TO FILE-01
007100              ORGANIZATION IS LINE SEQUENTIAL
007200              FILE STATUS IS WS-EMP-STATUS.
007300     SELECT   AUDIT-FILE      ASSIGN TO FILE-05
007400              ORGANIZATION IS LINE SEQUENTIAL
007500              FILE STATUS IS WS-AUD-STATUS.
007600*
007700 DATA                    DIVISION.
007800*==================================
007900*
008000 FILE SECTION.
008100*
008200 FD  EMPLOYEE-FILE.
008300 COPY "sremp.cob".
008400*
008500 FD  AUDIT-FILE.
008600 COPY "srptl.cob".
008700*
008800 WORKING-STORAGE         SECTION.
008900*
008950 COPY "srfiles.cob".
008960*
009000 77  WS-EMP-STATUS           PIC XX      VALUE "00".
009100     88  WS-EMP-OK                        VALUE "00".
009200 77  WS-AUD-STATUS           PIC XX      VALUE "00".
009300     88  WS-AUD-OK                        VALUE "00".
009400*
009500 COPY "srrost.cob".
009600*
009700 COPY "srstop.cob" REPLACING SR-STOR-PARMS BY WS-STOR-PARMS.
009800*
009900 COPY "srwbuf.cob" REPLACING SR-WEEK-BUFFER BY WS-WEEK-BUFFER.
010000*
010100*    The week before the earliest week Aa020 collected, loaded
010200*    separately with Sp-Fn-Load-Previous keyed off that week's
010300*    Monday, count 1 - only entry 1 of this buffer is ever used.
010400*    The elementary Sr-Wb- names are shared with Ws-Week-Buffer
010500*    above (Replacing only touches the 01 level), so every
010600*    reference below is qualified with OF to tell the two apart.
010700*
010800 COPY "srwbuf.cob" REPLACING SR-WEEK-BUFFER BY WS-PRIOR-BUFFER.
010900*
011000 COPY "sraudl.cob".
011100*
011200*    Every on-call day this run knows about, laid out as one long
011300*    Monday-to-Sunday strip: the prior week's 7 days (if loaded)
011400*    followed by each collected week's 7 days in order.  Rules 3,
011500*    4 and 5 walk this strip so a week boundary - including the
011600*    month boundary at the front - is no different from any other
011700*    day boundary.  49 slots covers the prior week plus the 6 weeks
011800*    a calendar month can straddle.
011900*
012000 01  WS-SEQ-TABLE.
012100     03  WS-SEQ-COUNT        PIC 9(2)   COMP-3   VALUE ZERO.
012200     03  WS-SEQ-ENTRY        OCCURS 49.
012300         05  WS-SEQ-WEEK     PIC 9(8).
012400         05  WS-SEQ-DOW      PIC 9      COMP-3.
012500         05  WS-SEQ-EMP      PIC 9(2).
012600     03  FILLER              PIC X(04)  VALUE SPACES.
012700 01  WS-SEQ-TABLE-R  REDEFINES WS-SEQ-TABLE.
012800     03  FILLER              PIC X(545).
012900*
013000 01  WS-TALLY-FIELDS.
013100     03  WS-VIOL-COUNT       PIC 9(5)   COMP-3.
013200     03  WS-FAILED-RULES     PIC 9      COMP-3   VALUE ZERO.
013300     03  FILLER              PIC X(05)  VALUE SPACES.
013400*
013500 01  WS-WORK-FIELDS.
013600     03  WS-IX                PIC 9(2)  COMP-3.
013700     03  WS-JX                PIC 9(2)  COMP-3.
013800     03  WS-KX                PIC 9(2)  COMP-3.
013900     03  WS-DX                PIC 9(2)  COMP-3.
014000     03  WS-RX                PIC 9(2)  COMP-3.
014100     03  WS-SX                PIC 9(2)  COMP-3.
014200     03  WS-TX                PIC 9(2)  COMP-3.
014300     03  WS-RULE-NO           PIC 9     COMP-3.
014400     03  WS-LOOKUP-ID         PIC 9(2).
014500 01  WS-WORK-FIELDS-R  REDEFINES WS-WORK-FIELDS.
014600     03  FILLER               PIC X(17).
014700*
014800 01  WS-RULE-TEXT.
014900     03  FILLER              PIC X(30) VALUE "DAILY COVERAGE".
015000     03  FILLER              PIC X(30) VALUE "MINIMUM ONE ON-CALL/WEEK".
015100     03  FILLER              PIC X(30) VALUE "REST DAY AFTER ON-CALL".
015200     03  FILLER              PIC X(30) VALUE "NO CONSECUTIVE WKEND DUTY".
015300     03  FILLER              PIC X(30) VALUE "NO SAME-WEEKDAY REPEAT".
015400     03  FILLER              PIC X(10) VALUE SPACES.
015500 01  WS-RULE-TEXT-R  REDEFINES WS-RULE-TEXT.
015600     03  WS-RULE-NAME        OCCURS 5   PIC X(30).
015700     03  FILLER              PIC X(10).
015800*
015900*    How many days after each on-call day (indexed by Ws-Seq-Dow,
016000*    Mon=1..Sun=7) the same employee must stay off on-call - the
016100*    rest days plus the one mandatory-work day that follows them,
016200*    per the Rule 3 table (Mon/Tue/Wed trigger a 2 day span,
016300*    Thu/Fri/Sat a 4 day span running into the following week,
016400*    Sun a 3 day span).
016500*
016600 01  WS-RULE3-SPANS.
016700     03  FILLER              PIC 9      VALUE 2.
016800     03  FILLER              PIC 9      VALUE 2.
016900     03  FILLER              PIC 9      VALUE 2.
017000     03  FILLER              PIC 9      VALUE 4.
017100     03  FILLER              PIC 9      VALUE 4.
017200     03  FILLER              PIC 9      VALUE 4.
017300     03  FILLER              PIC 9      VALUE 3.
017400 01  WS-RULE3-SPANS-R  REDEFINES WS-RULE3-SPANS.
017500     03  WS-RULE3-SPAN       OCCURS 7   PIC 9.
017600*
017700*    Display-usage relay fields - Comp-3 items cannot go straight
017800*    into a String statement, so every count or rule number strung
017900*    into a print line is moved through one of these first.
018000*
018100 01  WS-DISPLAY-FIELDS.
018200     03  WS-D-RULE-NO         PIC 9.
018300     03  WS-D-VIOL-COUNT      PIC 9(5).
018400     03  WS-D-COUNT           PIC 9(2).
018500     03  WS-D-FAILED          PIC 9.
018600     03  FILLER               PIC X(09).
018700*
018800 LINKAGE                 SECTION.
018900*==================================
019000*
019100 COPY "srcall.cob".
019200*
019300 PROCEDURE DIVISION USING WS-CALLING-DATA.
019400*==========================================
019500*
019600 AA000-MAIN                  SECTION.
019700*************************************
019800*
019900     DISPLAY  "SRAUD - COMPLIANCE AUDIT FOR " WS-RUN-YEAR WS-RUN-MONTH.
020000     OPEN     INPUT EMPLOYEE-FILE.
020100     OPEN     OUTPUT AUDIT-FILE.
020200     MOVE     ZERO TO WS-FAILED-RULES.
020300     PERFORM  AA010-LOAD-ROSTER    THRU AA010-EXIT.
020400     PERFORM  AA020-LOAD-WEEKS     THRU AA020-EXIT.
020500     PERFORM  AA025-BUILD-SEQUENCE THRU AA025-EXIT.
020600     PERFORM  AA030-PRINT-BANNER   THRU AA030-EXIT.
020700     PERFORM  AA050-AUDIT-RULE1    THRU AA050-EXIT.
020800     PERFORM  AA060-AUDIT-RULE2    THRU AA060-EXIT.
020900     PERFORM  AA070-AUDIT-RULE3    THRU AA070-EXIT.
021000     PERFORM  AA080-AUDIT-RULE4    THRU AA080-EXIT.
021100     PERFORM  AA090-AUDIT-RULE5    THRU AA090-EXIT.
021200     PERFORM  AA095-PRINT-VERDICT  THRU AA095-EXIT.
021300     CLOSE    EMPLOYEE-FILE.
021400     CLOSE    AUDIT-FILE.
021500     MOVE     1 TO WS-TERM-CODE.
021600 AA000-EXIT.
021700     GOBACK.
021800*
021900 AA010-LOAD-ROSTER            SECTION.
022000***************************************
022100*
022200     MOVE     ZERO TO ROST-COUNT.
022300 AA010-LOOP.
022400     READ     EMPLOYEE-FILE
022500         AT END
022600              GO TO AA010-EXIT.
022700     ADD      1 TO ROST-COUNT.
022800     MOVE     EMP-ID    TO ROST-ID   (ROST-COUNT).
022900     MOVE     EMP-NAME  TO ROST-NAME (ROST-COUNT).
023000     GO       TO AA010-LOOP.
023100 AA010-EXIT.
023200     EXIT     SECTION.
023300*
023400 AA020-LOAD-WEEKS              SECTION.
023500****************************************
023600*
023700     MOVE     4 TO SP-FUNCTION.
023800     MOVE     WS-RUN-YEAR TO SP-YEAR.
023900     MOVE     WS-RUN-MONTH TO SP-MONTH.
024000     CALL     "SRSTOR" USING WS-STOR-PARMS WS-WEEK-BUFFER.
024100     MOVE     ZERO TO SR-WB-WEEKS-USED OF WS-PRIOR-BUFFER.
024200     IF       SR-WB-WEEKS-USED OF WS-WEEK-BUFFER = ZERO
024300              GO TO AA020-EXIT.
024400     MOVE     3 TO SP-FUNCTION.
024500     MOVE     SR-WB-WEEK-START (1) OF WS-WEEK-BUFFER TO SP-WEEK-START.
024600     MOVE     1 TO SP-COUNT-WANTED.
024700     CALL     "SRSTOR" USING WS-STOR-PARMS WS-PRIOR-BUFFER.
024800 AA020-EXIT.
024900     EXIT     SECTION.
025000*
025100 AA025-BUILD-SEQUENCE          SECTION.
025200****************************************
025300*
025400     MOVE     ZERO TO WS-SEQ-COUNT.
025500     IF       SR-WB-WEEKS-USED OF WS-PRIOR-BUFFER NOT = ZERO
025600              PERFORM AA026-ADD-PRIOR-WEEK THRU AA026-EXIT.
025700     MOVE     1 TO WS-JX.
025800 AA025-LOOP.
025900     IF       WS-JX > SR-WB-WEEKS-USED OF WS-WEEK-BUFFER
026000              GO TO AA025-EXIT.
026100     PERFORM  AA027-ADD-CURRENT-WEEK THRU AA027-EXIT.
026200     ADD      1 TO WS-JX.
026300     GO       TO AA025-LOOP.
026400 AA025-EXIT.
026500     EXIT     SECTION.
026600*
026700*    Lays the one loaded prior week into the front of Ws-Seq-Table.
026800*
026900 AA026-ADD-PRIOR-WEEK.
027000     MOVE     1 TO WS-DX.
027100 AA026-DAY-LOOP.
027200     IF       WS-DX > 7
027300              GO TO AA026-EXIT.
027400     ADD      1 TO WS-SEQ-COUNT.
027500     MOVE     SR-WB-WEEK-START (1) OF WS-PRIOR-BUFFER
027600              TO WS-SEQ-WEEK (WS-SEQ-COUNT).
027700     MOVE     WS-DX TO WS-SEQ-DOW (WS-SEQ-COUNT).
027800     MOVE     ZERO TO WS-SEQ-EMP (WS-SEQ-COUNT).
027900     MOVE     1 TO WS-KX.
028000 AA026-EMP-LOOP.
028100     IF       WS-KX > SR-WB-COUNT (1) OF WS-PRIOR-BUFFER
028200              GO TO AA026-NEXT-DAY.
028300     IF       SR-WB-DAY-TYPE (1 WS-KX WS-DX) OF WS-PRIOR-BUFFER = "O"
028400              MOVE SR-WB-EMP-ID (1 WS-KX) OF WS-PRIOR-BUFFER
028500                   TO WS-LOOKUP-ID
028600              PERFORM AA029-FIND-ROSTER-POS THRU AA029-EXIT
028700              MOVE WS-IX TO WS-SEQ-EMP (WS-SEQ-COUNT).
028800     ADD      1 TO WS-KX.
028900     GO       TO AA026-EMP-LOOP.
029000 AA026-NEXT-DAY.
029100     ADD      1 TO WS-DX.
029200     GO       TO AA026-DAY-LOOP.
029300 AA026-EXIT.
029400     EXIT.
029500*
029600*    Same as Aa026, for the current week held in Ws-Jx of
029700*    Ws-Week-Buffer.
029800*
029900 AA027-ADD-CURRENT-WEEK.
030000     MOVE     1 TO WS-DX.
030100 AA027-DAY-LOOP.
030200     IF       WS-DX > 7
030300              GO TO AA027-EXIT.
030400     ADD      1 TO WS-SEQ-COUNT.
030500     MOVE     SR-WB-WEEK-START (WS-JX) OF WS-WEEK-BUFFER
030600              TO WS-SEQ-WEEK (WS-SEQ-COUNT).
030700     MOVE     WS-DX TO WS-SEQ-DOW (WS-SEQ-COUNT).
030800     MOVE     ZERO TO WS-SEQ-EMP (WS-SEQ-COUNT).
030900     MOVE     1 TO WS-KX.
031000 AA027-EMP-LOOP.
031100     IF       WS-KX > SR-WB-COUNT (WS-JX) OF WS-WEEK-BUFFER
031200              GO TO AA027-NEXT-DAY.
031300     IF       SR-WB-DAY-TYPE (WS-JX WS-KX WS-DX) OF WS-WEEK-BUFFER = "O"
031400              MOVE SR-WB-EMP-ID (WS-JX WS-KX) OF WS-WEEK-BUFFER
031500                   TO WS-LOOKUP-ID
031600              PERFORM AA029-FIND-ROSTER-POS THRU AA029-EXIT
031700              MOVE WS-IX TO WS-SEQ-EMP (WS-SEQ-COUNT).
031800     ADD      1 TO WS-KX.
031900     GO       TO AA027-EMP-LOOP.
032000 AA027-NEXT-DAY.
032100     ADD      1 TO WS-DX.
032200     GO       TO AA027-DAY-LOOP.
032300 AA027-EXIT.
032400     EXIT.
032500*
032600*    Turns Ws-Lookup-Id into a roster position - Ws-Ix comes back
032700*    zero when the id is no longer on Employees.
032800*
032900 AA029-FIND-ROSTER-POS.
033000     MOVE     ZERO TO WS-IX.
033100     MOVE     1 TO WS-RX.
033200 AA029-LOOP.
033300     IF       WS-RX > ROST-COUNT
033400              GO TO AA029-EXIT.
033500     IF       ROST-ID (WS-RX) = WS-LOOKUP-ID
033600              MOVE WS-RX TO WS-IX
033700              GO TO AA029-EXIT.
033800     ADD      1 TO WS-RX.
033900     GO       TO AA029-LOOP.
034000 AA029-EXIT.
034100     EXIT.
034200*
034300 AA030-PRINT-BANNER            SECTION.
034400****************************************
034500*
034600     MOVE     SPACES TO SR-PRINT-LINE.
034700     STRING   "SEVEN RAIN UTILITIES - COMPLIANCE AUDIT REPORT"
034800              DELIMITED BY SIZE INTO SR-PRINT-LINE.
034900     WRITE    SR-PRINT-LINE.
035000     MOVE     SPACES TO SR-PRINT-LINE.
035100     WRITE    SR-PRINT-LINE.
035200 AA030-EXIT.
035300     EXIT     SECTION.
035400*
035500*    Common section trailer - every rule section sets Ws-Rule-No
035600*    and Ws-Viol-Count then falls in here for the "RULE n PASS" or
035700*    "RULE n FAIL" line, and to roll Ws-Failed-Rules.
035800*
035900 ZZ100-RULE-TRAILER             SECTION.
036000*****************************************
036100*
036200     MOVE     WS-VIOL-COUNT TO RT-VIOLATIONS (WS-RULE-NO).
036300     MOVE     WS-RULE-NO TO WS-D-RULE-NO.
036400     MOVE     WS-VIOL-COUNT TO WS-D-VIOL-COUNT.
036500     MOVE     SPACES TO SR-PRINT-LINE.
036600     IF       WS-VIOL-COUNT = ZERO
036700              STRING "RULE " WS-D-RULE-NO " PASS - "
036800                     WS-RULE-NAME (WS-RULE-NO)
036900                     DELIMITED BY SIZE INTO SR-PRINT-LINE
037000     ELSE
037100              STRING "RULE " WS-D-RULE-NO " FAIL (" WS-D-VIOL-COUNT
037200                     " VIOLATIONS) - " WS-RULE-NAME (WS-RULE-NO)
037300                     DELIMITED BY SIZE INTO SR-PRINT-LINE
037400              ADD 1 TO WS-FAILED-RULES.
037500     WRITE    SR-PRINT-LINE.
037600     MOVE     SPACES TO SR-PRINT-LINE.
037700     WRITE    SR-PRINT-LINE.
037800 ZZ100-EXIT.
037900     EXIT     SECTION.
038000*
038100*    Prints one violation line and bumps Ws-Viol-Count - shared by
038200*    every rule section so the print layout only lives in one
038300*    place.  Aud-Rule/Aud-Week/Aud-Day/Aud-Emp-Id/Aud-Text are set
038400*    by the caller before this runs.
038500*
038600 ZZ110-PRINT-VIOLATION          SECTION.
038700*****************************************
038800*
038900     ADD      1 TO WS-VIOL-COUNT.
039000     MOVE     SPACES TO SR-PRINT-LINE.
039100     STRING   "  WEEK " AUD-WEEK " DAY " AUD-DAY " EMP " AUD-EMP-ID
039200              " - " AUD-TEXT DELIMITED BY SIZE INTO SR-PRINT-LINE.
039300     WRITE    SR-PRINT-LINE.
039400 ZZ110-EXIT.
039500     EXIT     SECTION.
039600*
039700 AA050-AUDIT-RULE1             SECTION.
039800****************************************
039900*
040000*    Exactly one on-call employee every day of every collected
040100*    week - re-derived from Sr-Wb-Day-Type directly (rather than
040200*    trusted from Ws-Seq-Table) so a hand-edited or corrupted
040300*    Planfile row with two O's on one day is still caught.
040400*
040500     MOVE     1 TO WS-RULE-NO.
040600     MOVE     ZERO TO WS-VIOL-COUNT.
040700     MOVE     1 TO WS-JX.
040800 AA050-WEEK-LOOP.
040900     IF       WS-JX > SR-WB-WEEKS-USED OF WS-WEEK-BUFFER
041000              GO TO AA050-TRAILER.
041100     MOVE     1 TO WS-DX.
041200 AA050-DAY-LOOP.
041300     IF       WS-DX > 7
041400              ADD 1 TO WS-JX
041500              GO TO AA050-WEEK-LOOP.
041600     MOVE     ZERO TO WS-SX.
041700     MOVE     1 TO WS-KX.
041800 AA050-EMP-LOOP.
041900     IF       WS-KX > SR-WB-COUNT (WS-JX) OF WS-WEEK-BUFFER
042000              GO TO AA050-CHECK.
042100     IF       SR-WB-DAY-TYPE (WS-JX WS-KX WS-DX) OF WS-WEEK-BUFFER = "O"
042200              ADD 1 TO WS-SX.
042300     ADD      1 TO WS-KX.
042400     GO       TO AA050-EMP-LOOP.
042500 AA050-CHECK.
042600     IF       WS-SX NOT = 1
042700              MOVE 1 TO AUD-RULE
042800              MOVE SR-WB-WEEK-START (WS-JX) OF WS-WEEK-BUFFER TO AUD-WEEK
042900              MOVE WS-DX TO AUD-DAY
043000              MOVE ZERO TO AUD-EMP-ID
043100              MOVE WS-SX TO WS-D-COUNT
043200              MOVE SPACES TO AUD-TEXT
043300              STRING "DAY HAS " WS-D-COUNT " ON-CALL EMPLOYEES"
043400                     DELIMITED BY SIZE INTO AUD-TEXT
043500              PERFORM ZZ110-PRINT-VIOLATION THRU ZZ110-EXIT.
043600     ADD      1 TO WS-DX.
043700     GO       TO AA050-DAY-LOOP.
043800 AA050-TRAILER.
043900     PERFORM  ZZ100-RULE-TRAILER THRU ZZ100-EXIT.
044000 AA050-EXIT.
044100     EXIT     SECTION.
044200*
044300 AA060-AUDIT-RULE2             SECTION.
044400****************************************
044500*
044600*    Every employee on Employees must be on-call at least once in
044700*    each collected week - each entry on Ws-Week-Buffer is one
044800*    employee's own row of 7 day-type flags for the week, so a row
044900*    with no "O" anywhere in it is the violation.  (The "at most
045000*    one" half of Rule 2 is a scheduler eligibility test, not
045100*    something this audit re-checks - it falls out of Rule 1
045200*    holding on every day.)
045300*
045400     MOVE     2 TO WS-RULE-NO.
045500     MOVE     ZERO TO WS-VIOL-COUNT.
045600     MOVE     1 TO WS-JX.
045700 AA060-WEEK-LOOP.
045800     IF       WS-JX > SR-WB-WEEKS-USED OF WS-WEEK-BUFFER
045900              GO TO AA060-TRAILER.
046000     MOVE     1 TO WS-KX.
046100 AA060-EMP-LOOP.
046200     IF       WS-KX > SR-WB-COUNT (WS-JX) OF WS-WEEK-BUFFER
046300              ADD 1 TO WS-JX
046400              GO TO AA060-WEEK-LOOP.
046500     MOVE     ZERO TO WS-SX.
046600     MOVE     1 TO WS-DX.
046700 AA060-DAY-LOOP.
046800     IF       WS-DX > 7
046900              GO TO AA060-CHECK.
047000     IF       SR-WB-DAY-TYPE (WS-JX WS-KX WS-DX) OF WS-WEEK-BUFFER = "O"
047100              ADD 1 TO WS-SX.
047200     ADD      1 TO WS-DX.
047300     GO       TO AA060-DAY-LOOP.
047400 AA060-CHECK.
047500     IF       WS-SX = ZERO
047600              MOVE 2 TO AUD-RULE
047700              MOVE SR-WB-WEEK-START (WS-JX) OF WS-WEEK-BUFFER TO AUD-WEEK
047800              MOVE ZERO TO AUD-DAY
047900              MOVE SR-WB-EMP-ID (WS-JX WS-KX) OF WS-WEEK-BUFFER
048000                   TO AUD-EMP-ID
048100              MOVE SPACES TO AUD-TEXT
048200              STRING "NOT ON CALL AT ALL THIS WEEK"
048300                     DELIMITED BY SIZE INTO AUD-TEXT
048400              PERFORM ZZ110-PRINT-VIOLATION THRU ZZ110-EXIT.
048500     ADD      1 TO WS-KX.
048600     GO       TO AA060-EMP-LOOP.
048700 AA060-TRAILER.
048800     PERFORM  ZZ100-RULE-TRAILER THRU ZZ100-EXIT.
048900 AA060-EXIT.
049000     EXIT     SECTION.
049100*
049200 AA070-AUDIT-RULE3             SECTION.
049300****************************************
049400*
049500*    Deterministic rest/work span implied by each on-call day -
049600*    Ws-Rule3-Span, looked up by the trigger's own Ws-Seq-Dow,
049700*    gives how many days follow (rest days plus the one mandatory
049800*    work day) during which the same employee must not be on-call
049900*    again.  Walked straight down Ws-Seq-Table so a week boundary
050000*    is no different from any other day boundary; days that would
050100*    fall past the last week this run collected are simply not
050200*    checked (Ws-Tx > Ws-Seq-Count).
050300*
050400     MOVE     3 TO WS-RULE-NO.
050500     MOVE     ZERO TO WS-VIOL-COUNT.
050600     MOVE     1 TO WS-SX.
050700 AA070-LOOP.
050800     IF       WS-SX > WS-SEQ-COUNT
050900              GO TO AA070-TRAILER.
051000     IF       WS-SEQ-EMP (WS-SX) = ZERO
051100              GO TO AA070-NEXT.
051200     MOVE     WS-RULE3-SPAN (WS-SEQ-DOW (WS-SX)) TO WS-RX.
051300     MOVE     1 TO WS-DX.
051400 AA070-SPAN-LOOP.
051500     IF       WS-DX > WS-RX
051600              GO TO AA070-NEXT.
051700     MOVE     WS-SX TO WS-TX.
051800     ADD      WS-DX TO WS-TX.
051900     IF       WS-TX <= WS-SEQ-COUNT
052000       AND    WS-SEQ-EMP (WS-TX) = WS-SEQ-EMP (WS-SX)
052100              MOVE 3 TO AUD-RULE
052200              MOVE WS-SEQ-WEEK (WS-TX) TO AUD-WEEK
052300              MOVE WS-SEQ-DOW (WS-TX) TO AUD-DAY
052400              MOVE WS-SEQ-EMP (WS-SX) TO AUD-EMP-ID
052500              MOVE SPACES TO AUD-TEXT
052600              STRING "ON CALL AGAIN DURING ITS OWN REST/WORK SPAN"
052700                     DELIMITED BY SIZE INTO AUD-TEXT
052800              PERFORM ZZ110-PRINT-VIOLATION THRU ZZ110-EXIT.
052900     ADD      1 TO WS-DX.
053000     GO       TO AA070-SPAN-LOOP.
053100 AA070-NEXT.
053200     ADD      1 TO WS-SX.
053300     GO       TO AA070-LOOP.
053400 AA070-TRAILER.
053500     PERFORM  ZZ100-RULE-TRAILER THRU ZZ100-EXIT.
053600 AA070-EXIT.
053700     EXIT     SECTION.
053800*
053900 AA080-AUDIT-RULE4             SECTION.
054000****************************************
054100*
054200*    No employee on call on a weekend day (Sat/Sun) in two
054300*    consecutive weeks - checked from every weekend slot forward
054400*    to both weekend slots of the following week, 6 and 7 rows on
054500*    down Ws-Seq-Table.
054600*
054700     MOVE     4 TO WS-RULE-NO.
054800     MOVE     ZERO TO WS-VIOL-COUNT.
054900     MOVE     1 TO WS-SX.
055000 AA080-LOOP.
055100     IF       WS-SX > WS-SEQ-COUNT
055200              GO TO AA080-TRAILER.
055300     IF       WS-SEQ-EMP (WS-SX) NOT = ZERO
055400       AND   (WS-SEQ-DOW (WS-SX) = 6 OR WS-SEQ-DOW (WS-SX) = 7)
055500              PERFORM AA081-CHECK-NEXT-WEEKEND THRU AA081-EXIT.
055600     ADD      1 TO WS-SX.
055700     GO       TO AA080-LOOP.
055800 AA080-TRAILER.
055900     PERFORM  ZZ100-RULE-TRAILER THRU ZZ100-EXIT.
056000 AA080-EXIT.
056100     EXIT     SECTION.
056200*
056300*    Ws-Sx is a weekend slot; checked against both weekend slots
056400*    of the following week - the same weekday 7 days on, and the
056500*    other weekend day either 6 or 8 days on depending whether
056600*    Ws-Sx itself is the Sunday or the Saturday.
056700*
056800 AA081-CHECK-NEXT-WEEKEND.
056900     MOVE     WS-SX TO WS-TX.
057000     ADD      7 TO WS-TX.
057100     PERFORM  AA083-COMPARE-SLOT THRU AA083-EXIT.
057200     IF       WS-SEQ-DOW (WS-SX) = 6
057300              MOVE WS-SX TO WS-TX
057400              ADD 8 TO WS-TX
057500     ELSE
057600              MOVE WS-SX TO WS-TX
057700              ADD 6 TO WS-TX.
057800     PERFORM  AA083-COMPARE-SLOT THRU AA083-EXIT.
057900 AA081-EXIT.
058000     EXIT.
058100*
058200 AA083-COMPARE-SLOT.
058300     IF       WS-TX <= WS-SEQ-COUNT
058400       AND    WS-SEQ-EMP (WS-TX) = WS-SEQ-EMP (WS-SX)
058500              PERFORM AA082-REPORT-RULE4 THRU AA082-EXIT.
058600 AA083-EXIT.
058700     EXIT.
058800*
058900 AA082-REPORT-RULE4.
059000     MOVE     4 TO AUD-RULE.
059100     MOVE     WS-SEQ-WEEK (WS-TX) TO AUD-WEEK.
059200     MOVE     WS-SEQ-DOW (WS-TX) TO AUD-DAY.
059300     MOVE     WS-SEQ-EMP (WS-SX) TO AUD-EMP-ID.
059400     MOVE     SPACES TO AUD-TEXT.
059500     STRING   "ON WEEKEND DUTY AGAIN THE FOLLOWING WEEKEND"
059600              DELIMITED BY SIZE INTO AUD-TEXT.
059700     PERFORM  ZZ110-PRINT-VIOLATION THRU ZZ110-EXIT.
059800 AA082-EXIT.
059900     EXIT.
060000*
060100 AA090-AUDIT-RULE5             SECTION.
060200****************************************
060300*
060400*    No employee on call on the same weekday two weeks running -
060500*    7 rows apart on Ws-Seq-Table, every day of the week, not just
060600*    the weekend pair Rule 4 already covers.
060700*
060800     MOVE     5 TO WS-RULE-NO.
060900     MOVE     ZERO TO WS-VIOL-COUNT.
061000     MOVE     1 TO WS-SX.
061100 AA090-LOOP.
061200     MOVE     WS-SX TO WS-TX.
061300     ADD      7 TO WS-TX.
061400     IF       WS-TX > WS-SEQ-COUNT
061500              GO TO AA090-TRAILER.
061600     IF       WS-SEQ-EMP (WS-SX) NOT = ZERO
061700       AND    WS-SEQ-EMP (WS-SX) = WS-SEQ-EMP (WS-TX)
061800              MOVE 5 TO AUD-RULE
061900              MOVE WS-SEQ-WEEK (WS-TX) TO AUD-WEEK
062000              MOVE WS-SEQ-DOW (WS-TX) TO AUD-DAY
062100              MOVE WS-SEQ-EMP (WS-SX) TO AUD-EMP-ID
062200              MOVE SPACES TO AUD-TEXT
062300              STRING "ON CALL SAME WEEKDAY AS THE WEEK BEFORE"
062400                     DELIMITED BY SIZE INTO AUD-TEXT
062500              PERFORM ZZ110-PRINT-VIOLATION THRU ZZ110-EXIT.
062600     ADD      1 TO WS-SX.
062700     GO       TO AA090-LOOP.
062800 AA090-TRAILER.
062900     PERFORM  ZZ100-RULE-TRAILER THRU ZZ100-EXIT.
063000 AA090-EXIT.
063100     EXIT     SECTION.
063200*
063300 AA095-PRINT-VERDICT           SECTION.
063400****************************************
063500*
063600     MOVE     WS-FAILED-RULES TO WS-D-FAILED.
063700     MOVE     SPACES TO SR-PRINT-LINE.
063800     IF       WS-FAILED-RULES = ZERO
063900              STRING "ALL RULES PASS" DELIMITED BY SIZE INTO SR-PRINT-LINE
064000     ELSE
064100              STRING WS-D-FAILED " RULE(S) FAILED"
064200                     DELIMITED BY SIZE INTO SR-PRINT-LINE.
064300     WRITE    SR-PRINT-LINE.
064400 AA095-EXIT.
064500     EXIT     SECTION.
