000100*******************************************
000200*                                          *
000300*  Working Table - Employee Roster Held   *
000400*     In Memory (Max 10 Employees)        *
000500*     Loaded Once Per Run From EMPLOYEES  *
000600*******************************************
000700*
000800* 04/03/91 rjh - Created.
000900* 04/05/99 rjh - Rost-Name widened to match Emp-Name (20).
001000*
001100   01  SR-ROSTER-TABLE.
001200       03  ROST-COUNT          PIC 9(2)   COMP-3.
001300       03  ROST-ENTRY          OCCURS 10.
001400           05  ROST-ID         PIC 9(2).
001500           05  ROST-NAME       PIC X(20).
001550       03  FILLER              PIC X(03).
001600*
