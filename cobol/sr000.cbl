000100*
000200*****************************************************************
000300*                                                               *
000400*                Duty Roster        Start Of Run                *
000500*         Reads the month/year off Schedreq and chains to       *
000600*             Srrpt and Sraud in turn for that month             *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*==================================
001200*
001300      PROGRAM-ID.         SR000.
001400*
001500      AUTHOR.             R J HARGREAVES.
001600*
001700      INSTALLATION.       SEVEN RAIN UTILITIES - WATER OPS SCHEDULING.
001800*
001900      DATE-WRITTEN.       18/03/1991.
002000*
002100      DATE-COMPILED.
002200*
002300      SECURITY.           SEVEN RAIN UTILITIES - INTERNAL USE ONLY.
002400*
002500*    REMARKS.            NIGHTLY BATCH ENTRY POINT.  ONE CONTROL
002600*                         RECORD IS EXPECTED ON SCHEDREQ CARRYING
002700*                         THE YEAR/MONTH TO RUN FOR.  THIS PROGRAM
002800*                         DOES NO SCHEDULING OR PRINTING ITSELF -
002900*                         IT JUST STAMPS UP WS-CALLING-DATA AND
003000*                         CHAINS TO SRRPT (WHICH GENERATES ANY
003100*                         MISSING WEEKS OF THE MONTH VIA SRSCHED
003200*                         BEFORE IT PRINTS) AND THEN TO SRAUD.
003300*
003400*    CALLED MODULES.     SRRPT, SRAUD.
003500*
003600*    FILES USED:
003700*                        SCHEDREQ.  Batch Control, Input.
003800*
003900*    CHANGES:
004000* 18/03/91 rjh - Created.
004100* 22/03/99 rjh - Y2K.  Ws-Rs-Cc added and windowed off Ws-Rs-Yy so
004200*                the run banner still shows a 4 digit year - Rq-Year
004300*                on Schedreq itself had already gone to 4 digits
004400*                some years back, this was only the banner date.
004500* 09/06/03 dlm - Now checks Ws-Term-Code after every chained call
004600*                and logs it, rather than assuming both always
004700*                come back clean - Zz100-Check-Return added.
004750* 11/11/06 rjh - Schedreq's Assign clause now takes its logical
004760*                name off Sr-File-Defs (Copy Srfiles.Cob) instead
004770*                of a literal, matching the rest of the suite - one
004780*                table to change the day Ops rename a DD.
004790*
004900*************************************************************************
005000*
005100*    This program and its source are for internal use by Seven
005200*    Rain Utilities only; it forms part of the duty roster suite
005300*    and must not be copied outside the water ops scheduling group.
005400*
005500*************************************************************************
005600*
005700 ENVIRONMENT             DIVISION.
005800*==================================
005900*
006000 CONFIGURATION           SECTION.
006100 SOURCE-COMPUTER.        SEVEN-RAIN-HOST.
006200 OBJECT-COMPUTER.        SEVEN-RAIN-HOST.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT             SECTION.
006700 FILE-CONTROL.
006800     SELECT   SCHED-REQUEST-FILE  ASSIGN TO FILE-03
006900              ORGANIZATION IS LINE SEQUENTIAL
007000              FILE STATUS IS WS-REQ-STATUS.
007100*
007200 DATA                    DIVISION.
007300*==================================
007400*
007500 FILE SECTION.
007600*
007700 FD  SCHED-REQUEST-FILE.
007800 COPY "srreq.cob".
007900*
008000 WORKING-STORAGE         SECTION.
008100*
008150 COPY "srfiles.cob".
008160*
008200 77  WS-REQ-STATUS           PIC XX      VALUE "00".
008300     88  WS-REQ-OK                        VALUE "00".
008400 77  WS-ABORT-SW             PIC X       VALUE "N".
008500     88  WS-ABORT                         VALUE "Y".
008600 77  WS-RS-CC                PIC 99      COMP-3.
008700 77  WS-PHASE-NO             PIC 9       COMP-3.
008800*
008900*    Today's date, for the run banner only - Schedreq itself
009000*    carries the year/month this run is actually for.
009100*
009200 01  WS-RUN-STAMP.
009300     03  WS-RS-YY            PIC 99.
009400     03  WS-RS-MM            PIC 99.
009500     03  WS-RS-DD            PIC 99.
009600 01  WS-RUN-STAMP-R  REDEFINES WS-RUN-STAMP.
009700     03  FILLER              PIC X(06).
009800*
009900*    One 30 byte phase name per chained call, looked up by
010000*    Ws-Phase-No for the "SR000 - STARTING ..." banner line.
010100*
010200 01  WS-PHASE-TEXT.
010300     03  FILLER              PIC X(30) VALUE "MONTHLY SCHEDULE + SUMMARY".
010400     03  FILLER              PIC X(30) VALUE "COMPLIANCE AUDIT".
010500     03  FILLER              PIC X(10) VALUE SPACES.
010600 01  WS-PHASE-TEXT-R  REDEFINES WS-PHASE-TEXT.
010700     03  WS-PHASE-NAME       OCCURS 2   PIC X(30).
010800     03  FILLER              PIC X(10).
010900*
011000*    Working copy of the chain area this run passes to Srrpt and
011100*    then Sraud - Sr000 fills Ws-Run-Year/Ws-Run-Month once from
011200*    Schedreq and re-stamps Ws-Called/Ws-Run-Function before each
011300*    call in turn.
011400*
011500 COPY "srcall.cob".
011600 01  WS-CALLING-DATA-R  REDEFINES WS-CALLING-DATA.
011700     03  FILLER              PIC X(31).
011800*
011900 PROCEDURE DIVISION.
012000*====================
012100*
012200 AA000-MAIN                  SECTION.
012300*************************************
012400*
012500     ACCEPT   WS-RUN-STAMP FROM DATE.
012600     IF       WS-RS-YY < 50
012700              MOVE 20 TO WS-RS-CC
012800     ELSE
012900              MOVE 19 TO WS-RS-CC.
013000     DISPLAY  "SR000 - SEVEN RAIN DUTY ROSTER - RUN OF " WS-RS-CC
013100              WS-RS-YY "-" WS-RS-MM "-" WS-RS-DD.
013200     PERFORM  AA010-READ-REQUEST THRU AA010-EXIT.
013300     IF       WS-ABORT
013400              GO TO AA000-EXIT.
013500     PERFORM  AA020-RUN-REPORT   THRU AA020-EXIT.
013600     PERFORM  AA030-RUN-AUDIT    THRU AA030-EXIT.
013700 AA000-EXIT.
013800     STOP     RUN.
013900*
014000 AA010-READ-REQUEST           SECTION.
014100***************************************
014200*
014300     OPEN     INPUT SCHED-REQUEST-FILE.
014400     READ     SCHED-REQUEST-FILE
014500         AT END
014600              DISPLAY "SR000 - SCHEDREQ IS EMPTY, RUN ABANDONED"
014700              MOVE "Y" TO WS-ABORT-SW.
014800     CLOSE    SCHED-REQUEST-FILE.
014900     IF       WS-ABORT
015000              GO TO AA010-EXIT.
015100     MOVE     RQ-YEAR  TO WS-RUN-YEAR.
015200     MOVE     RQ-MONTH TO WS-RUN-MONTH.
015300     DISPLAY  "SR000 - SCHEDREQ REQUESTS " WS-RUN-YEAR "-" WS-RUN-MONTH.
015400 AA010-EXIT.
015500     EXIT     SECTION.
015600*
015700 AA020-RUN-REPORT              SECTION.
015800****************************************
015900*
016000     MOVE     1 TO WS-PHASE-NO.
016100     DISPLAY  "SR000 - STARTING " WS-PHASE-NAME (WS-PHASE-NO).
016200     MOVE     "SRRPT"   TO WS-CALLED.
016300     MOVE     "SR000"   TO WS-CALLER.
016400     MOVE     2         TO WS-RUN-FUNCTION.
016500     MOVE     ZERO      TO WS-TERM-CODE.
016600     CALL     "SRRPT" USING WS-CALLING-DATA.
016700     PERFORM  ZZ100-CHECK-RETURN THRU ZZ100-EXIT.
016800 AA020-EXIT.
016900     EXIT     SECTION.
017000*
017100 AA030-RUN-AUDIT                SECTION.
017200*****************************************
017300*
017400     MOVE     2 TO WS-PHASE-NO.
017500     DISPLAY  "SR000 - STARTING " WS-PHASE-NAME (WS-PHASE-NO).
017600     MOVE     "SRAUD"   TO WS-CALLED.
017700     MOVE     "SR000"   TO WS-CALLER.
017800     MOVE     3         TO WS-RUN-FUNCTION.
017900     MOVE     ZERO      TO WS-TERM-CODE.
018000     CALL     "SRAUD" USING WS-CALLING-DATA.
018100     PERFORM  ZZ100-CHECK-RETURN THRU ZZ100-EXIT.
018200 AA030-EXIT.
018300     EXIT     SECTION.
018400*
018500*    Common return-code check - every chained call falls in here
018600*    so a bad Ws-Term-Code is logged the same way whichever
018700*    program it came back from.
018800*
018900 ZZ100-CHECK-RETURN             SECTION.
019000*****************************************
019100*
019200     IF       WS-TERM-CODE NOT = ZERO
019300              DISPLAY "SR000 - " WS-CALLED " RETURNED TERM CODE "
019400                      WS-TERM-CODE.
019500 ZZ100-EXIT.
019600     EXIT     SECTION.
019700*
