000100*
000200*****************************************************************
000300*                                                               *
000400*                 Week Scheduler - Duty Roster Engine           *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*==================================
001000*
001100     PROGRAM-ID.         SRSCHED.
001200*
001300     AUTHOR.             R J HARGREAVES.
001400*
001500     INSTALLATION.       SEVEN RAIN UTILITIES - WATER OPS SCHEDULING.
001600*
001700     DATE-WRITTEN.       06/03/1991.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.           SEVEN RAIN UTILITIES - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            BUILDS ONE WEEK OF THE ON-CALL ROSTER FOR
002400*                         SR-SCHED-PARMS' SC-WEEK-START, APPLYING
002500*                         THE MANDATORY-REST/MANDATORY-WORK RULES
002600*                         AGAINST LAST WEEK'S HISTORY, BACKTRACKING
002700*                         OVER THE 7 DAYS TO FIND A FULL ON-CALL
002800*                         COVER, FALLING BACK TO A GREEDY FILL AND
002900*                         A ONE-PASS REPAIR WHEN NO CLEAN SOLUTION
003000*                         EXISTS, THEN HANDING THE FINISHED WEEK TO
003100*                         SRSTOR TO SAVE.
003200*
003300*    CALLED MODULES.     SRSTOR  (plan history save/load).
003400*
003500*    FILES USED:
003600*                        EMPLOYEES.  Roster Master, Input.
003700*
003800*    CHANGES:
003900* 06/03/91 rjh - Created.
004000* 04/05/99 rjh - Roster table widened to match Sr-Roster-Table's
004100*                20 byte name (was reading only 15).
004200* 22/03/99 rjh - Y2K. Generation date stamp on the saved week now
004300*                built with a proper century window (Ws-T6-Yy < 50
004400*                is 20xx) instead of hard-coding 19 on the front.
004500* 09/06/03 dlm - Aa070-Rule2-Repair added.  On a roster of fewer
004600*                than 7 the greedy fallback can leave one employee
004700*                with no on-call day at all while another has two;
004800*                this pass hands the spare day across when it can
004900*                be done without breaking Rule 3 or Rule 4.
004950* 02/12/06 rjh - Employee-File's Assign clause now takes its
004960*                logical name off Sr-File-Defs (Copy Srfiles.Cob)
004970*                instead of a literal, matching the rest of the
004980*                suite.
004985* 14/09/09 dlm - Aa011-Clear-Hist was only zeroing Ws-Hist-Oncall-
004988*                Count; Ws-Prev-Oncall-Dow carried a stale day
004991*                across the buffer reload when Srrpt calls us more
004994*                than once a run (first-of-month catch-up), tripping
004997*                Aa030's rest/work pre-pass for a week the man was
004999*                not even on call the week before.  Now cleared in
005000*                the same loop.
005010*
005100*************************************************************************
005200*
005300*    This program and its source are for internal use by Seven
005400*    Rain Utilities only; it forms part of the duty roster suite
005500*    and must not be copied outside the water ops scheduling group.
005600*
005700*************************************************************************
005800*
005900 ENVIRONMENT             DIVISION.
006000*==================================
006100*
006200 CONFIGURATION           SECTION.
006300 SOURCE-COMPUTER.        SEVEN-RAIN-HOST.
006400 OBJECT-COMPUTER.        SEVEN-RAIN-HOST.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT             SECTION.
006900 FILE-CONTROL.
007000     SELECT   EMPLOYEE-FILE   ASSIGN TO FILE-01
007100              ORGANIZATION IS LINE SEQUENTIAL
007200              FILE STATUS IS WS-EMP-STATUS.
007300*
007400 DATA                    DIVISION.
007500*==================================
007600*
007700 FILE SECTION.
007800*
007900 FD  EMPLOYEE-FILE.
008000 COPY "sremp.cob".
008100*
008200 WORKING-STORAGE         SECTION.
008300*
008350 COPY "srfiles.cob".
008360*
008400 77  WS-EMP-STATUS           PIC XX      VALUE "00".
008500     88  WS-EMP-OK                        VALUE "00".
008600     88  WS-EMP-EOF                       VALUE "10".
008700*
008800 COPY "srrost.cob".
008900*
009000 COPY "srstop.cob" REPLACING SR-STOR-PARMS BY WS-STOR-PARMS.
009100*
009200 COPY "srwbuf.cob" REPLACING SR-WEEK-BUFFER BY WS-PREV-BUFFER.
009300*
009400*    The week grid - 7 days by up to 10 employees.  Ws-Gd-Type
009500*    carries the letter that will end up in Wp-Day-Type ("O" on
009600*    call, "R" rest, "W" ordinary work day, space not yet set).
009700*    Ws-Gd-Assigned-Sw is kept separately from Ws-Gd-Type because
009800*    a rest cell and an "as yet undecided" cell must be told apart
009900*    while the backtrack is still running.
010000*
010100 01  WS-GRID.
010200     03  WS-GRID-DAY         OCCURS 7.
010300         05  WS-GRID-EMP     OCCURS 10.
010400             07  WS-GD-TYPE          PIC X    VALUE SPACE.
010500             07  WS-GD-ASSIGNED-SW   PIC X    VALUE "N".
010600                 88  WS-GD-ASSIGNED             VALUE "Y".
010700 01  WS-GRID-R  REDEFINES WS-GRID.
010800     03  WS-GRID-BYTES       PIC X(140).
010900*
011000*    A count, not a switch, per (day,employee) cell - a cell can
011100*    be put under mandatory work by the cross-week pre-pass and,
011200*    independently, by a same-week Rule 3 trigger.  Backtracking
011300*    undoes one cause at a time; a shared Y/N switch would let one
011400*    cause's undo erase a block the other cause still needs.
011500*
011600 01  WS-MAND-WORK-TABLE.
011700     03  WS-MAND-WORK-DAY    OCCURS 7.
011800         05  WS-MAND-WORK-CT OCCURS 10  PIC 9  COMP-3  VALUE ZERO.
011900*
012000 01  WS-DAY-ONCALL-TABLE.
012100     03  WS-DAY-ONCALL-EMP   OCCURS 7   PIC 9(2)  COMP-3  VALUE ZERO.
012200*
012300 01  WS-ONCALL-COUNT-TABLE.
012400     03  WS-ONCALL-COUNT     OCCURS 10  PIC 9     COMP-3  VALUE ZERO.
012500*
012600 01  WS-HIST-COUNT-TABLE.
012700     03  WS-HIST-ONCALL-COUNT OCCURS 10 PIC 9(3)  COMP-3  VALUE ZERO.
012800*
012900*    Last week's on-call weekday for each roster position, 0 if
013000*    the employee was not on call, or if there is no last week
013100*    (the very first week the suite has ever been run for).
013200*
013300 01  WS-PREV-DOW-TABLE.
013400     03  WS-PREV-ONCALL-DOW  OCCURS 10  PIC 9     VALUE ZERO.
013500 01  WS-PREV-DOW-TABLE-R  REDEFINES WS-PREV-DOW-TABLE.
013600     03  WS-PREV-DOW-BYTES   PIC X(10).
013700*
013800*    Iterative backtrack state - no recursion in this compiler,
013900*    so the search is driven by hand with two parallel tables:
014000*    Ws-Bt-Choice, the employee currently sitting on-call at each
014100*    day (0 = nobody yet), and Ws-Bt-Try, the next roster position
014200*    to attempt there.  Aa040-Backtrack walks Ws-Bt-Day forward on
014300*    success and back on exhaustion.
014400*
014500 01  WS-BT-FIELDS.
014600     03  WS-BT-DAY           PIC 9      COMP-3.
014700     03  WS-BT-EMP           PIC 9(2)   COMP-3.
014800     03  WS-BT-TRY           PIC 9(2)   COMP-3  OCCURS 7.
014900     03  WS-BT-CHOICE        PIC 9(2)   COMP-3  OCCURS 7.
015000     03  WS-BT-SUCCESS-SW    PIC X      VALUE "N".
015100         88  WS-BT-SUCCESS               VALUE "Y".
015200     03  WS-BT-ELIG-SW       PIC X      VALUE "N".
015300         88  WS-BT-ELIGIBLE               VALUE "Y".
015400     03  WS-BT-ALL-SW        PIC X      VALUE "N".
015500         88  WS-BT-ALL-ONCALL             VALUE "Y".
015600*
015700*    One (day,employee) pair, set up before a call to
015800*    Aa044-Apply-Implied or Aa045-Undo-Implied so those two
015900*    paragraphs never have to be told which caller they came from.
016000*
016100 01  WS-AI-FIELDS.
016200     03  WS-AI-DAY           PIC 9      COMP-3.
016300     03  WS-AI-EMP           PIC 9(2)   COMP-3.
016400*
016500*    Today's date, for the generation-date stamp Aa080 puts on the
016600*    week it hands to Srstor.  Accept From Date only gives a 2
016700*    digit year, so the century is windowed by hand (see the Y2K
016800*    note in the change log above).
016900*
017000 01  WS-TODAY-6              PIC 9(6).
017100 01  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
017200     03  WS-T6-YY            PIC 99.
017300     03  WS-T6-MM            PIC 99.
017400     03  WS-T6-DD            PIC 99.
017500 01  WS-TODAY-8              PIC 9(8).
017600 01  WS-TODAY-8-R  REDEFINES WS-TODAY-8.
017700     03  WS-T8-CENT          PIC 99.
017800     03  WS-T8-YY            PIC 99.
017900     03  WS-T8-MM            PIC 99.
018000     03  WS-T8-DD            PIC 99.
018100*
018200 01  WS-WORK-FIELDS.
018300     03  WS-IX               PIC 9(2)   COMP-3.
018400     03  WS-JX               PIC 9(2)   COMP-3.
018500     03  WS-KX               PIC 9(2)   COMP-3.
018600     03  WS-RX               PIC 9(2)   COMP-3.
018700     03  WS-DX               PIC 9      COMP-3.
018800     03  WS-BEST-EMP         PIC 9(2)   COMP-3.
018900     03  WS-BEST-HIST        PIC 9(3)   COMP-3.
019000*
019100 LINKAGE                 SECTION.
019200*==================================
019300*
019400 COPY "srscp.cob".
019500*
019600 PROCEDURE DIVISION USING SR-SCHED-PARMS.
019700*=========================================
019800*
019900 AA000-MAIN                  SECTION.
020000*************************************
020100*
020200     DISPLAY  "SRSCHED - BUILDING WEEK " SC-WEEK-START.
020300     PERFORM  AA005-LOAD-ROSTER   THRU AA005-EXIT.
020400     PERFORM  AA010-LOAD-HISTORY  THRU AA010-EXIT.
020500     PERFORM  AA020-INIT-GRID     THRU AA020-EXIT.
020600     PERFORM  AA030-REST-PREPASS  THRU AA030-EXIT.
020700     PERFORM  AA040-BACKTRACK     THRU AA040-EXIT.
020800     IF       WS-BT-SUCCESS
020900              DISPLAY "SRSCHED - BACKTRACK SOLUTION FOUND"
021000     ELSE
021100              DISPLAY "SRSCHED - NO CLEAN SOLUTION, FALLING BACK"
021200              PERFORM AA060-GREEDY-FALLBACK THRU AA060-EXIT
021300              PERFORM AA070-RULE2-REPAIR    THRU AA070-EXIT.
021400     PERFORM  AA050-FILL-PASS     THRU AA050-EXIT.
021500     PERFORM  AA080-BUILD-OUTPUT  THRU AA080-EXIT.
021600     PERFORM  AA090-SAVE-WEEK     THRU AA090-EXIT.
021700     MOVE     "Y" TO SC-STATUS-SW.
021800 AA000-EXIT.
021900     GOBACK.
022000*
022100 AA005-LOAD-ROSTER            SECTION.
022200***************************************
022300*
022400*    Reads Employees whole into Sr-Roster-Table, in file order -
022500*    this order is what "roster order" means everywhere else in
022600*    this program.
022700*
022800     MOVE     ZERO TO ROST-COUNT.
022900     OPEN     INPUT EMPLOYEE-FILE.
023000 AA005-LOOP.
023100     READ     EMPLOYEE-FILE
023200         AT END
023300              GO TO AA005-CLOSE.
023400     ADD      1 TO ROST-COUNT.
023500     MOVE     EMP-ID    TO ROST-ID   (ROST-COUNT).
023600     MOVE     EMP-NAME  TO ROST-NAME (ROST-COUNT).
023700     GO       TO AA005-LOOP.
023800 AA005-CLOSE.
023900     CLOSE    EMPLOYEE-FILE.
024000 AA005-EXIT.
024100     EXIT     SECTION.
024200*
024300 AA010-LOAD-HISTORY           SECTION.
024400***************************************
024500*
024600*    Asks Srstor for the last 4 weeks on file (there may be
024700*    fewer, or none at all on the very first run) and reduces
024800*    them to two things this program actually needs - last
024900*    week's on-call weekday per employee, and each employee's
025000*    on-call count over however much history came back, for the
025100*    fairness tie-break in Aa060/Aa061.
025200*
025300     MOVE     3 TO SP-FUNCTION.
025400     MOVE     SC-WEEK-START TO SP-WEEK-START.
025500     MOVE     4 TO SP-COUNT-WANTED.
025600     CALL     "SRSTOR" USING WS-STOR-PARMS WS-PREV-BUFFER.
025700     PERFORM  AA011-CLEAR-HIST THRU AA011-EXIT.
025800     IF       SR-WB-WEEKS-USED = ZERO
025900              GO TO AA010-EXIT.
026000     MOVE     1 TO WS-JX.
026100 AA010-WEEK-LOOP.
026200     IF       WS-JX > SR-WB-WEEKS-USED
026300              GO TO AA010-EXIT.
026400     PERFORM  AA012-SCAN-WEEK THRU AA012-EXIT.
026500     ADD      1 TO WS-JX.
026600     GO       TO AA010-WEEK-LOOP.
026700*
026800*    Zeroes the fairness/history tables before the buffer is
026900*    scanned - a plain Move Zero over the whole (10 entry) table
027000*    is simpler here than a byte-redefines, since the field is
027100*    Comp-3 and a byte view would not zero it cleanly.
027200*
027300 AA011-CLEAR-HIST.
027400     MOVE     1 TO WS-IX.
027500 AA011-LOOP.
027600     IF       WS-IX > 10
027700              GO TO AA011-EXIT.
027800     MOVE     ZERO TO WS-HIST-ONCALL-COUNT (WS-IX).
027850     MOVE     ZERO TO WS-PREV-ONCALL-DOW   (WS-IX).
027900     ADD      1 TO WS-IX.
028000     GO       TO AA011-LOOP.
028100 AA011-EXIT.
028200     EXIT.
028300*
028400*    Walks one buffer week's employees, adding to each one's
028500*    history count and, for the most recent week only (entry 1),
028600*    setting Ws-Prev-Oncall-Dow.
028700*
028800 AA012-SCAN-WEEK.
028900     MOVE     1 TO WS-KX.
029000 AA012-EMP-LOOP.
029100     IF       WS-KX > SR-WB-COUNT (WS-JX)
029200              GO TO AA012-EXIT.
029300     PERFORM  AA013-FIND-ROSTER-POS THRU AA013-EXIT.
029400     IF       WS-IX NOT = ZERO
029500              PERFORM AA014-SCAN-DAYS THRU AA014-EXIT.
029600     ADD      1 TO WS-KX.
029700     GO       TO AA012-EMP-LOOP.
029800 AA012-EXIT.
029900     EXIT.
030000*
030100*    Turns the employee id at buffer entry (Ws-Jx,Ws-Kx) into its
030200*    roster position, returned in Ws-Ix (zero if the employee has
030300*    since left the roster and is no longer in Employees).
030400*
030500 AA013-FIND-ROSTER-POS.
030600     MOVE     ZERO TO WS-IX.
030700     MOVE     1 TO WS-RX.
030800 AA013-LOOP.
030900     IF       WS-RX > ROST-COUNT
031000              GO TO AA013-EXIT.
031100     IF       ROST-ID (WS-RX) = SR-WB-EMP-ID (WS-JX WS-KX)
031200              MOVE WS-RX TO WS-IX
031300              GO TO AA013-EXIT.
031400     ADD      1 TO WS-RX.
031500     GO       TO AA013-LOOP.
031600 AA013-EXIT.
031700     EXIT.
031800*
031900*    Scans the 7 day-types of buffer entry (Ws-Jx,Ws-Kx) for an
032000*    "O", bumping the roster position Ws-Ix's history count and,
032100*    on the most recent week, its previous on-call weekday.
032200*
032300 AA014-SCAN-DAYS.
032400     MOVE     1 TO WS-DX.
032500 AA014-LOOP.
032600     IF       WS-DX > 7
032700              GO TO AA014-EXIT.
032800     IF       SR-WB-DAY-TYPE (WS-JX WS-KX WS-DX) = "O"
032900              ADD 1 TO WS-HIST-ONCALL-COUNT (WS-IX)
033000              IF WS-JX = 1
033100                 MOVE WS-DX TO WS-PREV-ONCALL-DOW (WS-IX)
033200              END-IF.
033300     ADD      1 TO WS-DX.
033400     GO       TO AA014-LOOP.
033500 AA014-EXIT.
033600     EXIT.
033700 AA010-EXIT.
033800     EXIT     SECTION.
033900*
034000 AA020-INIT-GRID              SECTION.
034100***************************************
034200*
034300*    Clears the grid and its side tables to a clean, empty week
034400*    before the pre-pass and backtrack start filling it in.
034500*
034600     MOVE     SPACES TO WS-GRID-BYTES.
034700     MOVE     1 TO WS-IX.
034800 AA020-DAY-LOOP.
034900     IF       WS-IX > 7
035000              GO TO AA020-ONCALL-CLEAR.
035100     MOVE     1 TO WS-JX.
035200 AA020-EMP-LOOP.
035300     IF       WS-JX > 10
035400              ADD 1 TO WS-IX
035500              GO TO AA020-DAY-LOOP.
035600     MOVE     "N" TO WS-GD-ASSIGNED-SW (WS-IX WS-JX).
035700     MOVE     ZERO TO WS-MAND-WORK-CT (WS-IX WS-JX).
035800     ADD      1 TO WS-JX.
035900     GO       TO AA020-EMP-LOOP.
036000 AA020-ONCALL-CLEAR.
036100     MOVE     1 TO WS-IX.
036200 AA020-DOW-LOOP.
036300     IF       WS-IX > 7
036400              GO TO AA020-COUNT-CLEAR.
036500     MOVE     ZERO TO WS-DAY-ONCALL-EMP (WS-IX).
036600     ADD      1 TO WS-IX.
036700     GO       TO AA020-DOW-LOOP.
036800 AA020-COUNT-CLEAR.
036900     MOVE     1 TO WS-IX.
037000 AA020-CT-LOOP.
037100     IF       WS-IX > 10
037200              GO TO AA020-EXIT.
037300     MOVE     ZERO TO WS-ONCALL-COUNT (WS-IX).
037400     ADD      1 TO WS-IX.
037500     GO       TO AA020-CT-LOOP.
037600 AA020-EXIT.
037700     EXIT     SECTION.
037800*
037900 AA030-REST-PREPASS           SECTION.
038000***************************************
038100*
038200*    Rule 3 and Rule 4 reach across the week boundary - an
038300*    on-call day of Thursday through Sunday last week still owes
038400*    this week some rest and, further out, a day of mandatory
038500*    work.  This pass sets that up before the backtrack, so the
038600*    backtrack never has to look further back than the grid it
038700*    is already holding.
038800*
038900     MOVE     1 TO WS-IX.
039000 AA030-LOOP.
039100     IF       WS-IX > ROST-COUNT
039200              GO TO AA030-EXIT.
039300     IF       WS-PREV-ONCALL-DOW (WS-IX) = 4
039400              ADD 1 TO WS-MAND-WORK-CT (1 WS-IX).
039500     IF       WS-PREV-ONCALL-DOW (WS-IX) = 5
039600              MOVE "R" TO WS-GD-TYPE (1 WS-IX)
039700              MOVE "Y" TO WS-GD-ASSIGNED-SW (1 WS-IX)
039800              ADD  1 TO WS-MAND-WORK-CT (2 WS-IX).
039900     IF       WS-PREV-ONCALL-DOW (WS-IX) = 6
040000              MOVE "R" TO WS-GD-TYPE (1 WS-IX)
040100              MOVE "Y" TO WS-GD-ASSIGNED-SW (1 WS-IX)
040200              MOVE "R" TO WS-GD-TYPE (2 WS-IX)
040300              MOVE "Y" TO WS-GD-ASSIGNED-SW (2 WS-IX)
040400              ADD  1 TO WS-MAND-WORK-CT (3 WS-IX).
040500     IF       WS-PREV-ONCALL-DOW (WS-IX) = 7
040600              MOVE "R" TO WS-GD-TYPE (1 WS-IX)
040700              MOVE "Y" TO WS-GD-ASSIGNED-SW (1 WS-IX)
040800              MOVE "R" TO WS-GD-TYPE (2 WS-IX)
040900              MOVE "Y" TO WS-GD-ASSIGNED-SW (2 WS-IX)
041000              ADD  1 TO WS-MAND-WORK-CT (3 WS-IX).
041100     ADD      1 TO WS-IX.
041200     GO       TO AA030-LOOP.
041300 AA030-EXIT.
041400     EXIT     SECTION.
041500*
041600 AA040-BACKTRACK              SECTION.
041700***************************************
041800*
041900*    Tries to put one employee on call each of the 7 days, in
042000*    roster order, backing out and trying the next candidate
042100*    whenever a day runs out of room ahead of it.  No recursion
042200*    on this compiler - the search is driven by hand with
042300*    Ws-Bt-Choice/Ws-Bt-Try, one entry per day, and a Go To state
042400*    machine in place of a call stack.
042500*
042600     MOVE     "N" TO WS-BT-SUCCESS-SW.
042700     PERFORM  AA041-RESET-TRY THRU AA041-EXIT.
042800     MOVE     1 TO WS-BT-DAY.
042900 AA040-LOOP.
043000     IF       WS-BT-DAY > 7
043100              PERFORM AA042-CHECK-ALL-ONCALL THRU AA042-EXIT
043200              IF WS-BT-ALL-ONCALL
043300                 MOVE "Y" TO WS-BT-SUCCESS-SW
043400                 GO TO AA040-EXIT
043500              ELSE
043600                 SUBTRACT 1 FROM WS-BT-DAY
043700                 GO TO AA040-RETRY-DAY.
043800     GO       TO AA040-SCAN.
043900*
044000 AA040-RETRY-DAY.
044100     IF       WS-BT-DAY < 1
044200              GO TO AA040-EXIT.
044300     IF       WS-BT-CHOICE (WS-BT-DAY) NOT = ZERO
044400              MOVE WS-BT-CHOICE (WS-BT-DAY) TO WS-AI-EMP
044500              MOVE WS-BT-DAY TO WS-AI-DAY
044600              PERFORM AA045-UNDO-IMPLIED THRU AA045-EXIT
044700              MOVE ZERO TO WS-BT-CHOICE (WS-BT-DAY).
044800*
044900 AA040-SCAN.
045000     IF       WS-BT-TRY (WS-BT-DAY) > ROST-COUNT
045100              MOVE 1 TO WS-BT-TRY (WS-BT-DAY)
045200              SUBTRACT 1 FROM WS-BT-DAY
045300              GO TO AA040-RETRY-DAY.
045400     MOVE     WS-BT-TRY (WS-BT-DAY) TO WS-BT-EMP.
045500     PERFORM  AA043-ELIGIBLE THRU AA043-EXIT.
045600     IF       WS-BT-ELIGIBLE
045700              MOVE WS-BT-DAY TO WS-AI-DAY
045800              MOVE WS-BT-EMP TO WS-AI-EMP
045900              PERFORM AA044-APPLY-IMPLIED THRU AA044-EXIT
046000              MOVE WS-BT-EMP TO WS-BT-CHOICE (WS-BT-DAY)
046100              ADD  1 TO WS-BT-TRY (WS-BT-DAY)
046200              ADD  1 TO WS-BT-DAY
046300              IF WS-BT-DAY NOT > 7
046400                 MOVE 1 TO WS-BT-TRY (WS-BT-DAY)
046500                 MOVE ZERO TO WS-BT-CHOICE (WS-BT-DAY)
046600              END-IF
046700              GO TO AA040-LOOP
046800     ELSE
046900              ADD 1 TO WS-BT-TRY (WS-BT-DAY)
047000              GO TO AA040-SCAN.
047100*
047200*    Sets every day's try-pointer to the top of the roster and
047300*    clears its choice - the starting position for a fresh
047400*    backtrack.
047500*
047600 AA041-RESET-TRY.
047700     MOVE     1 TO WS-IX.
047800 AA041-LOOP.
047900     IF       WS-IX > 7
048000              GO TO AA041-EXIT.
048100     MOVE     1 TO WS-BT-TRY (WS-IX).
048200     MOVE     ZERO TO WS-BT-CHOICE (WS-IX).
048300     ADD      1 TO WS-IX.
048400     GO       TO AA041-LOOP.
048500 AA041-EXIT.
048600     EXIT.
048700*
048800*    True only when every roster position holds at least one
048900*    on-call day this week - Rule 2's coverage half.
049000*
049100 AA042-CHECK-ALL-ONCALL.
049200     MOVE     "Y" TO WS-BT-ALL-SW.
049300     MOVE     1 TO WS-IX.
049400 AA042-LOOP.
049500     IF       WS-IX > ROST-COUNT
049600              GO TO AA042-EXIT.
049700     IF       WS-ONCALL-COUNT (WS-IX) = ZERO
049800              MOVE "N" TO WS-BT-ALL-SW
049900              GO TO AA042-EXIT.
050000     ADD      1 TO WS-IX.
050100     GO       TO AA042-LOOP.
050200 AA042-EXIT.
050300     EXIT.
050400*
050500*    Rules 1, 2, 3, 4 and 5 against Ws-Bt-Day/Ws-Bt-Emp.  Rule 1
050600*    (one on-call a day) and Rule 2 (no employee twice in a week)
050700*    are the table lookups; Rule 3/4 are the mandatory-work
050800*    counter; Rule 5 is the previous-week weekday check.
050900*
051000 AA043-ELIGIBLE.
051100     MOVE     "N" TO WS-BT-ELIG-SW.
051200     IF       WS-GD-ASSIGNED-SW (WS-BT-DAY WS-BT-EMP) = "Y"
051300              GO TO AA043-EXIT.
051400     IF       WS-DAY-ONCALL-EMP (WS-BT-DAY) NOT = ZERO
051500              GO TO AA043-EXIT.
051600     IF       WS-ONCALL-COUNT (WS-BT-EMP) NOT = ZERO
051700              GO TO AA043-EXIT.
051800     IF       WS-MAND-WORK-CT (WS-BT-DAY WS-BT-EMP) NOT = ZERO
051900              GO TO AA043-EXIT.
052000     IF       WS-PREV-ONCALL-DOW (WS-BT-EMP) = WS-BT-DAY
052100              GO TO AA043-EXIT.
052200     MOVE     "Y" TO WS-BT-ELIG-SW.
052300 AA043-EXIT.
052400     EXIT.
052500*
052600*    Puts Ws-Ai-Emp on call for Ws-Ai-Day and lays down the rest
052700*    day(s) and mandatory-work day Rule 3 owes for that trigger.
052800*    A trigger of Friday through Sunday spills its rest days off
052900*    the end of the grid and is simply not carried further here -
053000*    the trigger's mandatory-work day (Rule 4) is Wednesday at the
053100*    latest, always inside this same week.
053200*
053300 AA044-APPLY-IMPLIED.
053400     MOVE     "O" TO WS-GD-TYPE (WS-AI-DAY WS-AI-EMP).
053500     MOVE     "Y" TO WS-GD-ASSIGNED-SW (WS-AI-DAY WS-AI-EMP).
053600     MOVE     WS-AI-EMP TO WS-DAY-ONCALL-EMP (WS-AI-DAY).
053700     ADD      1 TO WS-ONCALL-COUNT (WS-AI-EMP).
053800     IF       WS-AI-DAY = 1
053900              MOVE "R" TO WS-GD-TYPE (2 WS-AI-EMP)
054000              MOVE "Y" TO WS-GD-ASSIGNED-SW (2 WS-AI-EMP)
054100              ADD  1 TO WS-MAND-WORK-CT (3 WS-AI-EMP).
054200     IF       WS-AI-DAY = 2
054300              MOVE "R" TO WS-GD-TYPE (3 WS-AI-EMP)
054400              MOVE "Y" TO WS-GD-ASSIGNED-SW (3 WS-AI-EMP)
054500              ADD  1 TO WS-MAND-WORK-CT (4 WS-AI-EMP).
054600     IF       WS-AI-DAY = 3
054700              MOVE "R" TO WS-GD-TYPE (4 WS-AI-EMP)
054800              MOVE "Y" TO WS-GD-ASSIGNED-SW (4 WS-AI-EMP)
054900              ADD  1 TO WS-MAND-WORK-CT (5 WS-AI-EMP).
055000     IF       WS-AI-DAY = 4
055100              MOVE "R" TO WS-GD-TYPE (5 WS-AI-EMP)
055200              MOVE "Y" TO WS-GD-ASSIGNED-SW (5 WS-AI-EMP)
055300              MOVE "R" TO WS-GD-TYPE (6 WS-AI-EMP)
055400              MOVE "Y" TO WS-GD-ASSIGNED-SW (6 WS-AI-EMP)
055500              MOVE "R" TO WS-GD-TYPE (7 WS-AI-EMP)
055600              MOVE "Y" TO WS-GD-ASSIGNED-SW (7 WS-AI-EMP).
055700     IF       WS-AI-DAY = 5
055800              MOVE "R" TO WS-GD-TYPE (6 WS-AI-EMP)
055900              MOVE "Y" TO WS-GD-ASSIGNED-SW (6 WS-AI-EMP)
056000              MOVE "R" TO WS-GD-TYPE (7 WS-AI-EMP)
056100              MOVE "Y" TO WS-GD-ASSIGNED-SW (7 WS-AI-EMP).
056200     IF       WS-AI-DAY = 6
056300              MOVE "R" TO WS-GD-TYPE (7 WS-AI-EMP)
056400              MOVE "Y" TO WS-GD-ASSIGNED-SW (7 WS-AI-EMP).
056500 AA044-EXIT.
056600     EXIT.
056700*
056800*    The exact reverse of Aa044-Apply-Implied, for backing out of
056900*    one trigger's on-call day and its rest/mandatory-work cells
057000*    when the backtrack has to try someone else there.
057100*
057200 AA045-UNDO-IMPLIED.
057300     SUBTRACT 1 FROM WS-ONCALL-COUNT (WS-AI-EMP).
057400     MOVE     ZERO TO WS-DAY-ONCALL-EMP (WS-AI-DAY).
057500     MOVE     SPACE TO WS-GD-TYPE (WS-AI-DAY WS-AI-EMP).
057600     MOVE     "N" TO WS-GD-ASSIGNED-SW (WS-AI-DAY WS-AI-EMP).
057700     IF       WS-AI-DAY = 1
057800              MOVE SPACE TO WS-GD-TYPE (2 WS-AI-EMP)
057900              MOVE "N" TO WS-GD-ASSIGNED-SW (2 WS-AI-EMP)
058000              SUBTRACT 1 FROM WS-MAND-WORK-CT (3 WS-AI-EMP).
058100     IF       WS-AI-DAY = 2
058200              MOVE SPACE TO WS-GD-TYPE (3 WS-AI-EMP)
058300              MOVE "N" TO WS-GD-ASSIGNED-SW (3 WS-AI-EMP)
058400              SUBTRACT 1 FROM WS-MAND-WORK-CT (4 WS-AI-EMP).
058500     IF       WS-AI-DAY = 3
058600              MOVE SPACE TO WS-GD-TYPE (4 WS-AI-EMP)
058700              MOVE "N" TO WS-GD-ASSIGNED-SW (4 WS-AI-EMP)
058800              SUBTRACT 1 FROM WS-MAND-WORK-CT (5 WS-AI-EMP).
058900     IF       WS-AI-DAY = 4
059000              MOVE SPACE TO WS-GD-TYPE (5 WS-AI-EMP)
059100              MOVE "N" TO WS-GD-ASSIGNED-SW (5 WS-AI-EMP)
059200              MOVE SPACE TO WS-GD-TYPE (6 WS-AI-EMP)
059300              MOVE "N" TO WS-GD-ASSIGNED-SW (6 WS-AI-EMP)
059400              MOVE SPACE TO WS-GD-TYPE (7 WS-AI-EMP)
059500              MOVE "N" TO WS-GD-ASSIGNED-SW (7 WS-AI-EMP).
059600     IF       WS-AI-DAY = 5
059700              MOVE SPACE TO WS-GD-TYPE (6 WS-AI-EMP)
059800              MOVE "N" TO WS-GD-ASSIGNED-SW (6 WS-AI-EMP)
059900              MOVE SPACE TO WS-GD-TYPE (7 WS-AI-EMP)
060000              MOVE "N" TO WS-GD-ASSIGNED-SW (7 WS-AI-EMP).
060100     IF       WS-AI-DAY = 6
060200              MOVE SPACE TO WS-GD-TYPE (7 WS-AI-EMP)
060300              MOVE "N" TO WS-GD-ASSIGNED-SW (7 WS-AI-EMP).
060400 AA045-EXIT.
060500     EXIT.
060600 AA040-EXIT.
060700     EXIT     SECTION.
060800*
060900 AA050-FILL-PASS              SECTION.
061000***************************************
061100*
061200*    Once the on-call slots are settled, every cell the grid has
061300*    not yet touched is an ordinary day - work on a weekday,
061400*    rest at the weekend.
061500*
061600     MOVE     1 TO WS-IX.
061700 AA050-DAY-LOOP.
061800     IF       WS-IX > 7
061900              GO TO AA050-EXIT.
062000     MOVE     1 TO WS-JX.
062100 AA050-EMP-LOOP.
062200     IF       WS-JX > ROST-COUNT
062300              ADD 1 TO WS-IX
062400              GO TO AA050-DAY-LOOP.
062500     IF       WS-GD-ASSIGNED-SW (WS-IX WS-JX) = "N"
062600              IF WS-IX = 6 OR WS-IX = 7
062700                 MOVE "R" TO WS-GD-TYPE (WS-IX WS-JX)
062800              ELSE
062900                 MOVE "W" TO WS-GD-TYPE (WS-IX WS-JX)
063000              END-IF
063100              MOVE "Y" TO WS-GD-ASSIGNED-SW (WS-IX WS-JX).
063200     ADD      1 TO WS-JX.
063300     GO       TO AA050-EMP-LOOP.
063400 AA050-EXIT.
063500     EXIT     SECTION.
063600*
063700 AA060-GREEDY-FALLBACK        SECTION.
063800***************************************
063900*
064000*    No full backtrack solution exists (usually a roster of fewer
064100*    than 7, where days will always outnumber the people left
064200*    free of mandatory work).  Rebuilds a clean grid and pre-pass,
064300*    then picks the best available employee day by day instead of
064400*    searching - always making some assignment, by emergency rule
064500*    if it has to, so the day is never left uncovered.
064600*
064700     PERFORM  AA020-INIT-GRID    THRU AA020-EXIT.
064800     PERFORM  AA030-REST-PREPASS THRU AA030-EXIT.
064900     MOVE     1 TO WS-BT-DAY.
065000 AA060-LOOP.
065100     IF       WS-BT-DAY > 7
065200              GO TO AA060-EXIT.
065300     PERFORM  AA061-CHOOSE-FOR-DAY THRU AA061-EXIT.
065400     ADD      1 TO WS-BT-DAY.
065500     GO       TO AA060-LOOP.
065600*
065700*    Picks the on-call employee for Ws-Bt-Day.  First choice is
065800*    the fully eligible employee (Aa043) with the fewest history
065900*    on-call days, roster order breaking ties.  Failing that, the
066000*    first employee who is clean on every rule but Rule 5 (the
066100*    weekday-repeat check, priority below the mandatory-work
066200*    rules).  Failing even that, the first employee not already
066300*    doing something else that day, on-call or not - Rule 1's
066400*    cover must win over everything else in the end.
066500*
066600 AA061-CHOOSE-FOR-DAY.
066700     MOVE     ZERO TO WS-BEST-EMP.
066800     MOVE     999 TO WS-BEST-HIST.
066900     MOVE     1 TO WS-IX.
067000 AA061-BEST-LOOP.
067100     IF       WS-IX > ROST-COUNT
067200              GO TO AA061-PICKED.
067300     MOVE     WS-IX TO WS-BT-EMP.
067400     PERFORM  AA043-ELIGIBLE THRU AA043-EXIT.
067500     IF       WS-BT-ELIGIBLE
067600              IF WS-HIST-ONCALL-COUNT (WS-IX) < WS-BEST-HIST
067700                 MOVE WS-HIST-ONCALL-COUNT (WS-IX) TO WS-BEST-HIST
067800                 MOVE WS-IX TO WS-BEST-EMP
067900              END-IF.
068000     ADD      1 TO WS-IX.
068100     GO       TO AA061-BEST-LOOP.
068200 AA061-PICKED.
068300     IF       WS-BEST-EMP NOT = ZERO
068400              MOVE WS-BT-DAY TO WS-AI-DAY
068500              MOVE WS-BEST-EMP TO WS-AI-EMP
068600              PERFORM AA044-APPLY-IMPLIED THRU AA044-EXIT
068700              GO TO AA061-EXIT.
068800     MOVE     1 TO WS-IX.
068900 AA061-SOFT-LOOP.
069000     IF       WS-IX > ROST-COUNT
069100              GO TO AA061-EMERGENCY.
069200     MOVE     WS-IX TO WS-BT-EMP.
069300     PERFORM  AA062-SOFT-ELIGIBLE THRU AA062-EXIT.
069400     IF       WS-BT-ELIGIBLE
069500              MOVE WS-BT-DAY TO WS-AI-DAY
069600              MOVE WS-IX TO WS-AI-EMP
069700              PERFORM AA044-APPLY-IMPLIED THRU AA044-EXIT
069800              GO TO AA061-EXIT.
069900     ADD      1 TO WS-IX.
070000     GO       TO AA061-SOFT-LOOP.
070100 AA061-EMERGENCY.
070200     MOVE     1 TO WS-IX.
070300 AA061-EMERG-LOOP.
070400     IF       WS-IX > ROST-COUNT
070500              GO TO AA061-EXIT.
070600     IF       WS-GD-ASSIGNED-SW (WS-BT-DAY WS-IX) = "N"
070700              MOVE WS-BT-DAY TO WS-AI-DAY
070800              MOVE WS-IX TO WS-AI-EMP
070900              PERFORM AA044-APPLY-IMPLIED THRU AA044-EXIT
071000              GO TO AA061-EXIT.
071100     ADD      1 TO WS-IX.
071200     GO       TO AA061-EMERG-LOOP.
071300 AA061-EXIT.
071400     EXIT.
071500*
071600*    Aa043-Eligible with the Rule 5 (previous-week same weekday)
071700*    check left out - the one rule below priority 88 an emergency
071800*    assignment is allowed to break.
071900*
072000 AA062-SOFT-ELIGIBLE.
072100     MOVE     "N" TO WS-BT-ELIG-SW.
072200     IF       WS-GD-ASSIGNED-SW (WS-BT-DAY WS-BT-EMP) = "Y"
072300              GO TO AA062-EXIT.
072400     IF       WS-DAY-ONCALL-EMP (WS-BT-DAY) NOT = ZERO
072500              GO TO AA062-EXIT.
072600     IF       WS-ONCALL-COUNT (WS-BT-EMP) NOT = ZERO
072700              GO TO AA062-EXIT.
072800     IF       WS-MAND-WORK-CT (WS-BT-DAY WS-BT-EMP) NOT = ZERO
072900              GO TO AA062-EXIT.
073000     MOVE     "Y" TO WS-BT-ELIG-SW.
073100 AA062-EXIT.
073200     EXIT.
073300 AA060-EXIT.
073400     EXIT     SECTION.
073500*
073600 AA070-RULE2-REPAIR           SECTION.
073700***************************************
073800*
073900*    On a roster under 7 the greedy pass can leave one employee
074000*    with no on-call day while another has two.  For every
074100*    employee still without one, looks for a day held by someone
074200*    with a second on-call day to spare and hands it across - the
074300*    displaced employee keeps their other day, so Rule 2 is never
074400*    broken for them, only repaired for the employee who had none.
074500*
074600     MOVE     1 TO WS-IX.
074700 AA070-LOOP.
074800     IF       WS-IX > ROST-COUNT
074900              GO TO AA070-EXIT.
075000     IF       WS-ONCALL-COUNT (WS-IX) = ZERO
075100              PERFORM AA071-TRY-REPAIR THRU AA071-EXIT.
075200     ADD      1 TO WS-IX.
075300     GO       TO AA070-LOOP.
075400*
075500*    Ws-Ix is the employee needing a day.  Scans the 7 days for
075600*    one that is not mandatory work for Ws-Ix and whose current
075700*    holder can afford to give it up.
075800*
075900 AA071-TRY-REPAIR.
076000     MOVE     1 TO WS-JX.
076100 AA071-LOOP.
076200     IF       WS-JX > 7
076300              GO TO AA071-EXIT.
076400     IF       WS-MAND-WORK-CT (WS-JX WS-IX) NOT = ZERO
076500              GO TO AA071-NEXT.
076600     IF       WS-DAY-ONCALL-EMP (WS-JX) = ZERO
076700              GO TO AA071-NEXT.
076800     MOVE     WS-DAY-ONCALL-EMP (WS-JX) TO WS-BEST-EMP.
076900     IF       WS-BEST-EMP = WS-IX
077000              GO TO AA071-NEXT.
077100     IF       WS-ONCALL-COUNT (WS-BEST-EMP) < 2
077200              GO TO AA071-NEXT.
077300     MOVE     WS-JX TO WS-AI-DAY.
077400     MOVE     WS-BEST-EMP TO WS-AI-EMP.
077500     PERFORM  AA045-UNDO-IMPLIED THRU AA045-EXIT.
077600     MOVE     WS-JX TO WS-AI-DAY.
077700     MOVE     WS-IX TO WS-AI-EMP.
077800     PERFORM  AA044-APPLY-IMPLIED THRU AA044-EXIT.
077900     GO       TO AA071-EXIT.
078000 AA071-NEXT.
078100     ADD      1 TO WS-JX.
078200     GO       TO AA071-LOOP.
078300 AA071-EXIT.
078400     EXIT.
078500 AA070-EXIT.
078600     EXIT     SECTION.
078700*
078800 AA080-BUILD-OUTPUT           SECTION.
078900***************************************
079000*
079100*    Ws-Prev-Buffer's job as the history-load area is done by
079200*    this point, so it is reused here to build the one week
079300*    Aa090 hands to Srstor's Save - no sense keeping two copies
079400*    of the same 6 week block in Working-Storage at once.
079500*
079600     PERFORM  AA081-STAMP-TODAY THRU AA081-EXIT.
079700     MOVE     ROST-COUNT TO SR-WB-COUNT (1).
079800     MOVE     SC-WEEK-START TO SR-WB-WEEK-START (1).
079900     MOVE     WS-TODAY-8 TO SR-WB-GEN-DATE (1).
080000     MOVE     1 TO WS-IX.
080100 AA080-EMP-LOOP.
080200     IF       WS-IX > ROST-COUNT
080300              GO TO AA080-EXIT.
080400     MOVE     ROST-ID (WS-IX) TO SR-WB-EMP-ID (1 WS-IX).
080500     MOVE     1 TO WS-JX.
080600 AA080-DAY-LOOP.
080700     IF       WS-JX > 7
080800              ADD 1 TO WS-IX
080900              GO TO AA080-EMP-LOOP.
081000     MOVE     WS-GD-TYPE (WS-JX WS-IX) TO SR-WB-DAY-TYPE (1 WS-IX WS-JX).
081100     ADD      1 TO WS-JX.
081200     GO       TO AA080-DAY-LOOP.
081300*
081400*    Today's date, four digit year, windowed off Accept From
081500*    Date's 2 digit year the way the rest of the suite does it
081600*    (see Srdate's own Y2K note).
081700*
081800 AA081-STAMP-TODAY.
081900     ACCEPT   WS-TODAY-6 FROM DATE.
082000     MOVE     WS-T6-MM TO WS-T8-MM.
082100     MOVE     WS-T6-DD TO WS-T8-DD.
082200     MOVE     WS-T6-YY TO WS-T8-YY.
082300     IF       WS-T6-YY < 50
082400              MOVE 20 TO WS-T8-CENT
082500     ELSE
082600              MOVE 19 TO WS-T8-CENT.
082700 AA081-EXIT.
082800     EXIT.
082900 AA080-EXIT.
083000     EXIT     SECTION.
083100*
083200 AA090-SAVE-WEEK               SECTION.
083300****************************************
083400*
083500     MOVE     1 TO SP-FUNCTION.
083600     CALL     "SRSTOR" USING WS-STOR-PARMS WS-PREV-BUFFER.
083700 AA090-EXIT.
083800     EXIT     SECTION.
