000100*******************************************
000200*                                          *
000300*  Record Definition For Batch Control    *
000400*        File (SCHEDREQ)                  *
000500*     One control record per run          *
000600*******************************************
000700*  File size 8 bytes.  Fixed length, two bytes of filler slack
000800*  carried against a future run-mode flag.
000900*
001000* 04/03/91 rjh - Created.
001100*
001200   01  SR-SCHED-REQUEST-RECORD.
001300       03  RQ-YEAR             PIC 9(4).
001400       03  RQ-MONTH            PIC 99.
001450       03  FILLER              PIC X(02).
001500*
