000100*
000200*****************************************************************
000300*                                                               *
000400*                Plan History Store (Planfile)                 *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*==================================
001000*
001100     PROGRAM-ID.         SRSTOR.
001200*
001300     AUTHOR.             R J HARGREAVES.
001400*
001500     INSTALLATION.       SEVEN RAIN UTILITIES - WATER OPS SCHEDULING.
001600*
001700     DATE-WRITTEN.       05/03/1991.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.           SEVEN RAIN UTILITIES - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            SAVE / LOAD-WEEK / LOAD-PREVIOUS /
002400*                         MONTH-WEEKS / STATISTICS ACCESS TO THE
002500*                         WEEK-PLAN HISTORY FILE, PLANFILE.
002600*                         PLANFILE IS SMALL (UNDER 60 WEEKS A
002700*                         YEAR) SO IT IS HELD WHOLE, IN MEMORY, ON
002800*                         EVERY CALL - NO INDEXED ACCESS METHOD.
002900*
003000*    CALLED MODULES.     SRDATE  (calendar arithmetic).
003100*
003200*    FILES USED:
003300*                        PLANFILE.  Week-Plan History, In/Out.
003400*
003500*    CHANGES:
003600* 05/03/91 rjh - Created.
003700* 19/01/99 rjh - Added Aa400-Month-Weeks and Aa500-Statistics
003800*                for the report builder and the checker.
003900* 09/06/03 dlm - Aa150-Sort-Table added - a Save used to trust
004000*                the file to still be in order after the delete
004100*                of the old week's rows; one bad test case proved
004200*                that wrong, so we sort on every Save now.
004300* 09/06/03 dlm - Sr-Wb-Weeks-Used now set on Load-Previous and
004400*                Month-Weeks so Srsched/Srrpt know how many of
004500*                the buffer's week slots actually came back.
004550* 02/12/06 rjh - Plan-File's Assign clause now takes its logical
004560*                name off Sr-File-Defs (Copy Srfiles.Cob) instead
004570*                of a literal, matching the rest of the suite.
004580* 14/09/09 dlm - Aa160-Rewrite-File's Write named Wp-Weekplan-
004585*                Record, which does not exist - the 01 that Copy
004590*                Srwkp.Cob gives the Fd is Sr-Weekplan-Record.
004595*                Never blew up here because we always Write right
004598*                after a fresh Read, but fix it before it does.
004600*
004700*************************************************************************
004800*
004900*    This program and its source are for internal use by Seven
005000*    Rain Utilities only; it forms part of the duty roster suite
005100*    maintained by the Scheduling Systems group.
005200*
005300*************************************************************************
005400*
005500 ENVIRONMENT             DIVISION.
005600*==================================
005700*
005800 CONFIGURATION           SECTION.
005900 SOURCE-COMPUTER.        SEVEN-RAIN-HOST.
006000 OBJECT-COMPUTER.        SEVEN-RAIN-HOST.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT             SECTION.
006500 FILE-CONTROL.
006600     SELECT   PLAN-FILE   ASSIGN TO FILE-02
006700              ORGANIZATION IS SEQUENTIAL
006800              FILE STATUS IS WS-PLAN-STATUS.
006900*
007000 DATA                    DIVISION.
007100*==================================
007200*
007300 FILE SECTION.
007400*
007500 FD  PLAN-FILE.
007600 COPY "srwkp.cob".
007700*
007800 WORKING-STORAGE         SECTION.
007900*
007950 COPY "srfiles.cob".
007960*
008000 77  WS-PLAN-STATUS          PIC XX      VALUE "00".
008100     88  WS-PLAN-OK                       VALUE "00".
008200     88  WS-PLAN-EOF                      VALUE "10".
008300*
008400 COPY "srdatp.cob".
008500*
008600*    Whole-file working table - Planfile held in memory, one
008700*    entry per employee per week, kept in ascending week/emp
008800*    order the same way the file itself is kept on disc.
008900*
009000 01  SR-PLAN-TABLE.
009100     03  SR-PLAN-COUNT       PIC 9(5)    COMP-3   VALUE ZERO.
009200     03  SR-PLAN-ENTRY       OCCURS 2600.
009300         05  PE-WEEK-START       PIC 9(8).
009400         05  PE-EMP-ID           PIC 9(2).
009500         05  PE-DAY-TYPE         PIC X(1)  OCCURS 7.
009600         05  PE-GEN-DATE         PIC 9(8).
009700     03  SR-PLAN-ENTRY-R  REDEFINES SR-PLAN-ENTRY  OCCURS 2600.
009800         05  PE-KEY-BYTES        PIC X(10).
009900         05  FILLER              PIC X(15).
010000*
010100 01  SR-WORK-FIELDS.
010200     03  WS-IX                PIC 9(5)   COMP-3.
010300     03  WS-JX                PIC 9(5)   COMP-3.
010400     03  WS-KX                PIC 9(2)   COMP-3.
010500     03  WS-CX                PIC 9(2)   COMP-3.
010600     03  WS-SAVE-COUNT        PIC 9(2)   COMP-3.
010700     03  WS-SWAP-ENTRY        PIC X(25).
010800     03  WS-DATE-A            PIC 9(8).
010900     03  WS-DATE-A-R  REDEFINES WS-DATE-A.
011000         05  WS-DA-YEAR          PIC 9(4).
011100         05  WS-DA-MONTH         PIC 99.
011200         05  WS-DA-DAY           PIC 99.
011300     03  WS-DATE-B            PIC 9(8).
011400     03  WS-MONTH-FIRST       PIC 9(8).
011500     03  WS-MONTH-FIRST-R  REDEFINES WS-MONTH-FIRST.
011600         05  WS-MF-YEAR          PIC 9(4).
011700         05  WS-MF-MONTH         PIC 99.
011800         05  WS-MF-DAY           PIC 99.
011900     03  WS-MONTH-LAST        PIC 9(8).
012000     03  WS-WEEK-LAST-DAY     PIC 9(8).
012100     03  WS-PREV-WEEK-SEEN    PIC 9(8)   VALUE ZERO.
012200     03  WS-SWAPPED-SW        PIC X      VALUE "N".
012300         88  WS-SWAPPED                 VALUE "Y".
012400     03  WS-KEPT-SW           PIC X      VALUE "N".
012500         88  WS-KEPT-ROW                 VALUE "Y".
012600     03  WS-NEWWK-SW          PIC X      VALUE "N".
012700         88  WS-NEW-WEEK-ROW              VALUE "Y".
012800*
012900 LINKAGE                 SECTION.
013000*==================================
013100*
013200 COPY "srstop.cob" REPLACING SR-STOR-PARMS BY LK-STOR-PARMS.
013300*
013400 COPY "srwbuf.cob" REPLACING SR-WEEK-BUFFER BY LK-WEEK-BUFFER.
013500*
013600 PROCEDURE DIVISION USING LK-STOR-PARMS LK-WEEK-BUFFER.
013700*========================================================
013800*
013900 AA000-MAIN                  SECTION.
014000*************************************
014100*
014200     PERFORM  AA010-LOAD-TABLE THRU AA010-EXIT.
014300     IF       SP-FN-SAVE
014400              PERFORM AA100-SAVE THRU AA100-EXIT
014500     ELSE
014600     IF       SP-FN-LOAD-WEEK
014700              PERFORM AA200-LOAD-WEEK THRU AA200-EXIT
014800     ELSE
014900     IF       SP-FN-LOAD-PREVIOUS
015000              PERFORM AA300-LOAD-PREVIOUS THRU AA300-EXIT
015100     ELSE
015200     IF       SP-FN-MONTH-WEEKS
015300              PERFORM AA400-MONTH-WEEKS THRU AA400-EXIT
015400     ELSE
015500     IF       SP-FN-STATISTICS
015600              PERFORM AA500-STATISTICS THRU AA500-EXIT.
015700 AA000-EXIT.
015800     GOBACK.
015900*
016000 AA010-LOAD-TABLE             SECTION.
016100***************************************
016200*
016300*    Reads Planfile whole into Sr-Plan-Table.  The file is
016400*    already in ascending Wp-Week-Start / Wp-Emp-Id order so the
016500*    table comes up sorted with no work on this end.
016600*
016700     MOVE     ZERO TO SR-PLAN-COUNT.
016800     OPEN     INPUT PLAN-FILE.
016900 AA010-READ-LOOP.
017000     READ     PLAN-FILE
017100         AT END
017200              GO TO AA010-CLOSE.
017300     ADD      1 TO SR-PLAN-COUNT.
017400     MOVE     WP-WEEK-START  TO PE-WEEK-START (SR-PLAN-COUNT).
017500     MOVE     WP-EMP-ID      TO PE-EMP-ID     (SR-PLAN-COUNT).
017600     MOVE     WP-GEN-DATE    TO PE-GEN-DATE   (SR-PLAN-COUNT).
017700     PERFORM  AA011-COPY-DAYS-IN THRU AA011-EXIT.
017800     GO       TO AA010-READ-LOOP.
017900 AA010-CLOSE.
018000     CLOSE    PLAN-FILE.
018100     GO       TO AA010-EXIT.
018200*
018300*    Copies the 7 day-type bytes just read into the table row
018400*    that Aa010-Read-Loop has just opened up.
018500*
018600 AA011-COPY-DAYS-IN.
018700     MOVE     1 TO WS-KX.
018800 AA011-LOOP.
018900     IF       WS-KX > 7
019000              GO TO AA011-EXIT.
019100     MOVE     WP-DAY-TYPE (WS-KX)
019200       TO     PE-DAY-TYPE (SR-PLAN-COUNT WS-KX).
019300     ADD      1 TO WS-KX.
019400     GO       TO AA011-LOOP.
019500 AA011-EXIT.
019600     EXIT.
019700 AA010-EXIT.
019800     EXIT     SECTION.
019900*
020000 AA100-SAVE                   SECTION.
020100***************************************
020200*
020300*    Removes any rows already held for Lk-Week-Buffer's one week
020400*    (a re-run of the same month simply overwrites its own week),
020500*    appends the new rows the caller has built up, re-sorts, then
020600*    rewrites Planfile whole.
020700*
020800     PERFORM  AA110-DELETE-OLD-WEEK THRU AA110-EXIT.
020900     MOVE     SR-WB-COUNT (1) TO WS-SAVE-COUNT.
021000     MOVE     1 TO WS-KX.
021100 AA100-EMP-LOOP.
021200     IF       WS-KX > WS-SAVE-COUNT
021300              GO TO AA100-SORT.
021400     ADD      1 TO SR-PLAN-COUNT.
021500     MOVE     SR-WB-WEEK-START (1) TO PE-WEEK-START (SR-PLAN-COUNT).
021600     MOVE     SR-WB-EMP-ID (1 WS-KX) TO PE-EMP-ID (SR-PLAN-COUNT).
021700     MOVE     SR-WB-GEN-DATE (1)   TO PE-GEN-DATE (SR-PLAN-COUNT).
021800     PERFORM  AA105-COPY-DAYS-OUT THRU AA105-EXIT.
021900     ADD      1 TO WS-KX.
022000     GO       TO AA100-EMP-LOOP.
022100 AA100-SORT.
022200     PERFORM  AA150-SORT-TABLE THRU AA150-EXIT.
022300     PERFORM  AA160-REWRITE-FILE THRU AA160-EXIT.
022400     GO       TO AA100-EXIT.
022500*
022600*    Copies the 7 day-types for one employee out of the caller's
022700*    buffer into the table row Aa100-Emp-Loop has just opened.
022800*
022900 AA105-COPY-DAYS-OUT.
023000     MOVE     1 TO WS-CX.
023100 AA105-LOOP.
023200     IF       WS-CX > 7
023300              GO TO AA105-EXIT.
023400     MOVE     SR-WB-DAY-TYPE (1 WS-KX WS-CX)
023500       TO     PE-DAY-TYPE (SR-PLAN-COUNT WS-CX).
023600     ADD      1 TO WS-CX.
023700     GO       TO AA105-LOOP.
023800 AA105-EXIT.
023900     EXIT.
024000 AA100-EXIT.
024100     EXIT     SECTION.
024200*
024300 AA110-DELETE-OLD-WEEK        SECTION.
024400***************************************
024500*
024600*    Squeezes out any rows already on file for the week being
024700*    saved, closing the gap left in the table as it goes.
024800*
024900     MOVE     ZERO TO WS-JX.
025000     MOVE     1 TO WS-IX.
025100 AA110-LOOP.
025200     IF       WS-IX > SR-PLAN-COUNT
025300              GO TO AA110-DONE.
025400     IF       PE-WEEK-START (WS-IX) NOT = SR-WB-WEEK-START (1)
025500              ADD  1 TO WS-JX
025600              IF   WS-JX NOT = WS-IX
025700                   MOVE SR-PLAN-ENTRY (WS-IX) TO SR-PLAN-ENTRY (WS-JX)
025800              END-IF
025900     END-IF.
026000     ADD      1 TO WS-IX.
026100     GO       TO AA110-LOOP.
026200 AA110-DONE.
026300     MOVE     WS-JX TO SR-PLAN-COUNT.
026400 AA110-EXIT.
026500     EXIT     SECTION.
026600*
026700 AA150-SORT-TABLE              SECTION.
026800***************************************
026900*
027000*    Plain bubble sort on Pe-Week-Start / Pe-Emp-Id - the table
027100*    never holds more than a few hundred rows so there is no call
027200*    for the Sort verb here, and this keeps Srstor to a single
027300*    working file (Planfile) with no scratch work file to manage.
027400*
027500     IF       SR-PLAN-COUNT < 2
027600              GO TO AA150-EXIT.
027700 AA150-PASS.
027800     MOVE     "N" TO WS-SWAPPED-SW.
027900     MOVE     1 TO WS-IX.
028000 AA150-CMP-LOOP.
028100     IF       WS-IX > SR-PLAN-COUNT - 1
028200              GO TO AA150-PASS-DONE.
028300     COMPUTE  WS-JX = WS-IX + 1.
028400     IF       PE-KEY-BYTES (WS-IX) > PE-KEY-BYTES (WS-JX)
028500              MOVE SR-PLAN-ENTRY (WS-IX) TO WS-SWAP-ENTRY
028600              MOVE SR-PLAN-ENTRY (WS-JX) TO SR-PLAN-ENTRY (WS-IX)
028700              MOVE WS-SWAP-ENTRY         TO SR-PLAN-ENTRY (WS-JX)
028800              MOVE "Y" TO WS-SWAPPED-SW
028900     END-IF.
029000     ADD      1 TO WS-IX.
029100     GO       TO AA150-CMP-LOOP.
029200 AA150-PASS-DONE.
029300     IF       WS-SWAPPED
029400              GO TO AA150-PASS.
029500 AA150-EXIT.
029600     EXIT     SECTION.
029700*
029800 AA160-REWRITE-FILE            SECTION.
029900***************************************
030000*
030100*    Planfile is small enough that a Save simply rewrites it
030200*    whole, in table order, the same discipline this shop has
030300*    always used for its small master files.
030400*
030500     OPEN     OUTPUT PLAN-FILE.
030600     MOVE     1 TO WS-IX.
030700 AA160-LOOP.
030800     IF       WS-IX > SR-PLAN-COUNT
030900              GO TO AA160-CLOSE.
031000     MOVE     PE-WEEK-START (WS-IX) TO WP-WEEK-START.
031100     MOVE     PE-EMP-ID     (WS-IX) TO WP-EMP-ID.
031200     MOVE     PE-GEN-DATE   (WS-IX) TO WP-GEN-DATE.
031300     PERFORM  AA165-COPY-DAYS-TO-REC THRU AA165-EXIT.
031400     WRITE    SR-WEEKPLAN-RECORD.
031500     ADD      1 TO WS-IX.
031600     GO       TO AA160-LOOP.
031700 AA160-CLOSE.
031800     CLOSE    PLAN-FILE.
031900     GO       TO AA160-EXIT.
032000*
032100 AA165-COPY-DAYS-TO-REC.
032200     MOVE     1 TO WS-KX.
032300 AA165-LOOP.
032400     IF       WS-KX > 7
032500              GO TO AA165-EXIT.
032600     MOVE     PE-DAY-TYPE (WS-IX WS-KX) TO WP-DAY-TYPE (WS-KX).
032700     ADD      1 TO WS-KX.
032800     GO       TO AA165-LOOP.
032900 AA165-EXIT.
033000     EXIT.
033100 AA160-EXIT.
033200     EXIT     SECTION.
033300*
033400 AA200-LOAD-WEEK               SECTION.
033500***************************************
033600*
033700*    Copies every row held for Sp-Week-Start into buffer entry 1.
033800*
033900     MOVE     "N" TO SP-FOUND-SW.
034000     MOVE     ZERO TO SR-WB-WEEKS-USED.
034100     MOVE     ZERO TO SR-WB-COUNT (1).
034200     MOVE     SP-WEEK-START TO SR-WB-WEEK-START (1).
034300     MOVE     1 TO WS-IX.
034400 AA200-LOOP.
034500     IF       WS-IX > SR-PLAN-COUNT
034600              GO TO AA200-EXIT.
034700     IF       PE-WEEK-START (WS-IX) = SP-WEEK-START
034800              MOVE "Y" TO SP-FOUND-SW
034900              MOVE 1   TO SR-WB-WEEKS-USED
035000              ADD  1 TO SR-WB-COUNT (1)
035100              MOVE SR-WB-COUNT (1) TO WS-KX
035200              MOVE PE-EMP-ID   (WS-IX) TO SR-WB-EMP-ID (1 WS-KX)
035300              MOVE PE-GEN-DATE (WS-IX) TO SR-WB-GEN-DATE (1)
035400              PERFORM AA205-COPY-DAYS-TO-BUF THRU AA205-EXIT
035500     END-IF.
035600     ADD      1 TO WS-IX.
035700     GO       TO AA200-LOOP.
035800*
035900 AA205-COPY-DAYS-TO-BUF.
036000     MOVE     1 TO WS-CX.
036100 AA205-LOOP.
036200     IF       WS-CX > 7
036300              GO TO AA205-EXIT.
036400     MOVE     PE-DAY-TYPE (WS-IX WS-CX)
036500       TO     SR-WB-DAY-TYPE (1 WS-KX WS-CX).
036600     ADD      1 TO WS-CX.
036700     GO       TO AA205-LOOP.
036800 AA205-EXIT.
036900     EXIT.
037000 AA200-EXIT.
037100     EXIT     SECTION.
037200*
037300 AA300-LOAD-PREVIOUS          SECTION.
037400***************************************
037500*
037600*    Sp-Count-Wanted prior weeks, most recent first, strictly
037700*    before Sp-Week-Start.  The table is in ascending order so
037800*    this walks backward from the end and stops once it has
037900*    picked up either the count asked for or run off the front.
038000*
038100     MOVE     ZERO TO SR-WB-COUNT (1) SR-WB-COUNT (2)
038200                       SR-WB-COUNT (3) SR-WB-COUNT (4).
038300     MOVE     ZERO TO WS-CX.
038400     MOVE     ZERO TO WS-PREV-WEEK-SEEN.
038500     MOVE     SR-PLAN-COUNT TO WS-IX.
038600 AA300-BACK-LOOP.
038700     IF       WS-IX = ZERO OR WS-CX = SP-COUNT-WANTED
038800              MOVE WS-CX TO SR-WB-WEEKS-USED
038900              GO TO AA300-EXIT.
039000     IF       PE-WEEK-START (WS-IX) NOT < SP-WEEK-START
039100              SUBTRACT 1 FROM WS-IX
039200              GO TO AA300-BACK-LOOP.
039300     IF       PE-WEEK-START (WS-IX) = WS-PREV-WEEK-SEEN
039400              GO TO AA300-COPY-EMP.
039500     ADD      1 TO WS-CX.
039600     MOVE     PE-WEEK-START (WS-IX) TO WS-PREV-WEEK-SEEN.
039700     MOVE     PE-WEEK-START (WS-IX) TO SR-WB-WEEK-START (WS-CX).
039800     MOVE     PE-GEN-DATE   (WS-IX) TO SR-WB-GEN-DATE   (WS-CX).
039900 AA300-COPY-EMP.
040000     ADD      1 TO SR-WB-COUNT (WS-CX).
040100     MOVE     SR-WB-COUNT (WS-CX) TO WS-KX.
040200     MOVE     PE-EMP-ID (WS-IX) TO SR-WB-EMP-ID (WS-CX WS-KX).
040300     PERFORM  AA305-COPY-DAYS-COMMON THRU AA305-EXIT.
040400     SUBTRACT 1 FROM WS-IX.
040500     GO       TO AA300-BACK-LOOP.
040600*
040700*    Common day-type copy for both Aa300 (Load-Previous) and
040800*    Aa420 (Store-Row, used by Month-Weeks) - both move the same
040900*    7 bytes from table row Ws-Ix into buffer week Ws-Cx,
041000*    employee slot Ws-Kx.
041100*
041200 AA305-COPY-DAYS-COMMON.
041300     MOVE     1 TO WS-JX.
041400 AA305-LOOP.
041500     IF       WS-JX > 7
041600              GO TO AA305-EXIT.
041700     MOVE     PE-DAY-TYPE (WS-IX WS-JX)
041800       TO     SR-WB-DAY-TYPE (WS-CX WS-KX WS-JX).
041900     ADD      1 TO WS-JX.
042000     GO       TO AA305-LOOP.
042100 AA305-EXIT.
042200     EXIT.
042300 AA300-EXIT.
042400     EXIT     SECTION.
042500*
042600 AA400-MONTH-WEEKS            SECTION.
042700***************************************
042800*
042900*    Every week on file whose seven days touch the calendar
043000*    month Sp-Year/Sp-Month, earliest first.  Srdate supplies the
043100*    1st and last day of the month; a week is in if its Monday is
043200*    not after the month's last day and its Sunday (Monday + 6)
043300*    is not before the month's 1st.
043400*
043500     MOVE     ZERO TO SR-WB-COUNT (1) SR-WB-COUNT (2)
043600                       SR-WB-COUNT (3) SR-WB-COUNT (4)
043700                       SR-WB-COUNT (5) SR-WB-COUNT (6).
043800     MOVE     ZERO TO WS-PREV-WEEK-SEEN.
043900     MOVE     ZERO TO WS-CX.
044000     MOVE     SP-YEAR  TO WS-MF-YEAR.
044100     MOVE     SP-MONTH TO WS-MF-MONTH.
044200     MOVE     1        TO WS-MF-DAY.
044300     MOVE     WS-MONTH-FIRST TO WS-DATE-A.
044400     MOVE     4        TO DP-FUNCTION.
044500     MOVE     WS-DATE-A TO DP-DATE-IN.
044600     CALL     "SRDATE" USING SR-DATE-PARMS.
044700     MOVE     DP-DATE-OUT TO WS-MONTH-LAST.
044800     MOVE     1 TO WS-IX.
044900 AA400-LOOP.
045000     IF       WS-IX > SR-PLAN-COUNT
045100              MOVE WS-CX TO SR-WB-WEEKS-USED
045200              GO TO AA400-EXIT.
045300     IF       PE-WEEK-START (WS-IX) NOT = WS-PREV-WEEK-SEEN
045400              PERFORM AA410-CHECK-OVERLAP THRU AA410-EXIT
045500     END-IF.
045600     MOVE     PE-WEEK-START (WS-IX) TO WS-PREV-WEEK-SEEN.
045700     IF       WS-KEPT-ROW
045800              PERFORM AA420-STORE-ROW THRU AA420-EXIT
045900     END-IF.
046000     ADD      1 TO WS-IX.
046100     GO       TO AA400-LOOP.
046200 AA400-EXIT.
046300     EXIT     SECTION.
046400*
046500 AA410-CHECK-OVERLAP           SECTION.
046600***************************************
046700*
046800     MOVE     "N" TO WS-KEPT-SW.
046900     MOVE     1        TO DP-FUNCTION.
047000     MOVE     PE-WEEK-START (WS-IX) TO DP-DATE-IN.
047100     MOVE     6        TO DP-DAYS.
047200     CALL     "SRDATE" USING SR-DATE-PARMS.
047300     MOVE     DP-DATE-OUT TO WS-WEEK-LAST-DAY.
047400     IF       PE-WEEK-START (WS-IX) NOT > WS-MONTH-LAST
047500              AND WS-WEEK-LAST-DAY NOT < WS-MONTH-FIRST
047600              MOVE "Y" TO WS-KEPT-SW.
047700 AA410-EXIT.
047800     EXIT     SECTION.
047900*
048000 AA420-STORE-ROW                SECTION.
048100***************************************
048200*
048300     MOVE     "N" TO WS-NEWWK-SW.
048400     IF       WS-CX = ZERO
048500              MOVE "Y" TO WS-NEWWK-SW
048600     ELSE
048700              IF   PE-WEEK-START (WS-IX) NOT = SR-WB-WEEK-START (WS-CX)
048800                   MOVE "Y" TO WS-NEWWK-SW.
048900     IF       WS-NEW-WEEK-ROW
049000              ADD  1 TO WS-CX
049100              MOVE PE-WEEK-START (WS-IX) TO SR-WB-WEEK-START (WS-CX)
049200              MOVE PE-GEN-DATE   (WS-IX) TO SR-WB-GEN-DATE   (WS-CX).
049300     ADD      1 TO SR-WB-COUNT (WS-CX).
049400     MOVE     SR-WB-COUNT (WS-CX) TO WS-KX.
049500     MOVE     PE-EMP-ID (WS-IX) TO SR-WB-EMP-ID (WS-CX WS-KX).
049600     PERFORM  AA305-COPY-DAYS-COMMON THRU AA305-EXIT.
049700 AA420-EXIT.
049800     EXIT     SECTION.
049900*
050000 AA500-STATISTICS              SECTION.
050100***************************************
050200*
050300*    Sp-Stats-Count is the number of distinct weeks on file, not
050400*    the row count in Sr-Plan-Table (which counts one row per
050500*    employee per week).
050600*
050700     MOVE     ZERO TO SP-STATS-COUNT.
050800     MOVE     ZERO TO SP-STATS-EARLIEST.
050900     MOVE     ZERO TO SP-STATS-LATEST.
051000     MOVE     ZERO TO WS-PREV-WEEK-SEEN.
051100     MOVE     1 TO WS-IX.
051200 AA500-LOOP.
051300     IF       WS-IX > SR-PLAN-COUNT
051400              GO TO AA500-EXIT.
051500     IF       PE-WEEK-START (WS-IX) NOT = WS-PREV-WEEK-SEEN
051600              ADD  1 TO SP-STATS-COUNT
051700              IF   SP-STATS-COUNT = 1
051800                   MOVE PE-WEEK-START (WS-IX) TO SP-STATS-EARLIEST
051900              END-IF
052000              MOVE PE-WEEK-START (WS-IX) TO SP-STATS-LATEST
052100              MOVE PE-WEEK-START (WS-IX) TO WS-PREV-WEEK-SEEN
052200     END-IF.
052300     ADD      1 TO WS-IX.
052400     GO       TO AA500-LOOP.
052500 AA500-EXIT.
052600     EXIT     SECTION.
052700*
