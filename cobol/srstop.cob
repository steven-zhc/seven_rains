000100*******************************************
000200*                                          *
000300*  Call Linkage - Srstor Plan History     *
000400*     Store Function Request/Reply        *
000500*******************************************
000600*
000700* 04/03/91 rjh - Created.
000800* 19/01/99 rjh - Added Sp-Fn-Month-Weeks and Sp-Fn-Statistics
000900*                when the report builder and checker both needed
001000*                whole-month and whole-file access.
001100*
001200   01  SR-STOR-PARMS.
001300       03  SP-FUNCTION         PIC 9.
001400           88  SP-FN-SAVE                 VALUE 1.
001500           88  SP-FN-LOAD-WEEK            VALUE 2.
001600           88  SP-FN-LOAD-PREVIOUS        VALUE 3.
001700           88  SP-FN-MONTH-WEEKS          VALUE 4.
001800           88  SP-FN-STATISTICS           VALUE 5.
001900       03  SP-WEEK-START       PIC 9(8).
002000       03  SP-COUNT-WANTED     PIC 9      COMP-3.
002100       03  SP-YEAR             PIC 9(4).
002200       03  SP-MONTH            PIC 99.
002300       03  SP-FOUND-SW         PIC X.
002400           88  SP-FOUND                   VALUE "Y".
002500           88  SP-NOT-FOUND               VALUE "N".
002600       03  SP-STATS-COUNT      PIC 9(5)   COMP-3.
002700       03  SP-STATS-EARLIEST   PIC 9(8).
002800       03  SP-STATS-LATEST     PIC 9(8).
002900       03  FILLER              PIC X(4).
003000*
