000100*
000200*    SEVEN RAIN DUTY ROSTER SYSTEM
000300*    CHAIN LINKAGE - PASSED BETWEEN SR000 AND ITS CALLED PROGRAMS
000400*
000500* 04/03/91 rjh - CREATED, LIFTED FROM THE PAYROLL CHAIN AREA.
000600* 22/03/99 rjh - Y2K.  WS-RUN-YEAR WIDENED TO 4 DIGITS, WAS 2.
000700* 09/06/03 dlm - WS-TERM-CODE NOW CARRIES SRSCHED/SRRPT/SRAUD RETURN.
000800*
000900   01  WS-CALLING-DATA.
001000       03  WS-CALLED           PIC X(8).
001100       03  WS-CALLER           PIC X(8).
001200       03  WS-TERM-CODE        PIC 99.
001300       03  WS-RUN-FUNCTION     PIC 9.
001400           88  WS-FN-GENERATE       VALUE 1.
001500           88  WS-FN-REPORT         VALUE 2.
001600           88  WS-FN-AUDIT          VALUE 3.
001700       03  WS-RUN-YEAR         PIC 9(4).
001800       03  WS-RUN-MONTH        PIC 99.
001900       03  FILLER              PIC X(6).
002000*
