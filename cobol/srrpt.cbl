000100*
000200*****************************************************************
000300*                                                               *
000400*                Monthly Schedule Report Builder                *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*==================================
001000*
001100      PROGRAM-ID.         SRRPT.
001200*
001300      AUTHOR.             R J HARGREAVES.
001400*
001500      INSTALLATION.       SEVEN RAIN UTILITIES - WATER OPS SCHEDULING.
001600*
001700      DATE-WRITTEN.       11/03/1991.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.           SEVEN RAIN UTILITIES - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            PRINTS THE MONTHLY SCHEDULE REPORT FOR
002400*                         WS-RUN-YEAR/WS-RUN-MONTH - EVERY WEEK
002500*                         WHOSE 7 DAYS TOUCH THE MONTH, MONDAY BY
002600*                         MONDAY, GENERATING ANY WEEK NOT ALREADY
002700*                         ON PLANFILE BEFORE PRINTING IT - THEN
002800*                         PRINTS THE MONTHLY STATISTICS SUMMARY,
002900*                         ONE LINE PER EMPLOYEE, OF ON-CALL/REST/
003000*                         WORK DAY COUNTS OVER THE MONTH PRINTED.
003100*
003200*    CALLED MODULES.     SRDATE  (calendar arithmetic).
003300*                         SRSTOR  (plan history load/save).
003400*                         SRSCHED (week generation, on demand).
003500*
003600*    FILES USED:
003700*                        EMPLOYEES.  Roster Master, Input.
003800*                        RPTFILE.    Monthly Schedule Report, Output.
003900*
004000*    CHANGES:
004100* 11/03/91 rjh - Created.
004200* 19/01/99 rjh - Widened Sr-Week-Buffer use to 6 slots when the
004300*                report started asking Srstor for a whole month
004400*                in one call instead of week by week.
004500* 14/02/00 dlm - Aa060-Print-Summary split out as its own Report
004600*                Writer RD on the same Rptfile, when the checker
004700*                (Sraud) was pulled out to its own program and the
004800*                summary stayed here.
004900* 09/06/03 dlm - Aa030-Collect-Weeks now re-asks Srstor for the
005000*                month after generating any missing week, so the
005100*                buffer handed to the printing paragraphs is always
005200*                the complete, sorted set - was printing the newly
005300*                generated week out of Monday order before this.
005400* 14/11/06 rjh - Schedule report's day columns now header with the
005500*                calendar date and weekday name off Sr-Wb-Week-Start
005600*                instead of a fixed Mon..Sun line, flagged "*" when
005700*                the day falls outside the requested month - the
005800*                fixed heading was misread as the week always sitting
005900*                wholly inside the month, which it doesn't at either
006000*                end.  Aa035-Build-Day-Hdrs added.
006100* 21/11/06 rjh - Statistics Summary gained a Total column, per
006200*                employee and on the grand totals line - Ws-Stat-
006300*                Total added to the running counts, on-call+rest+
006400*                work as they are bumped.
006450* 02/12/06 rjh - Employee-File and Rpt-File's Assign clauses now
006460*                take their logical names off Sr-File-Defs (Copy
006470*                Srfiles.Cob) instead of a literal, matching the
006480*                rest of the suite.
006500*
006600*************************************************************************
006700*
006800*    This program and its source are for internal use by Seven
006900*    Rain Utilities only; it forms part of the duty roster suite
007000*    and must not be copied outside the water ops scheduling group.
007100*
007200*************************************************************************
007300*
007400 ENVIRONMENT             DIVISION.
007500*==================================
007600*
007700 CONFIGURATION           SECTION.
007800 SOURCE-COMPUTER.        SEVEN-RAIN-HOST.
007900 OBJECT-COMPUTER.        SEVEN-RAIN-HOST.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200*
008300 INPUT-OUTPUT             SECTION.
008400 FILE-CONTROL.
008500     SELECT   EMPLOYEE-FILE   ASSIGN TO FILE-01
008600              ORGANIZATION IS LINE SEQUENTIAL
008700              FILE STATUS IS WS-EMP-STATUS.
008800     SELECT   RPT-FILE        ASSIGN TO FILE-04
008900              ORGANIZATION IS LINE SEQUENTIAL
009000              FILE STATUS IS WS-RPT-STATUS.
009100*
009200 DATA                    DIVISION.
009300*==================================
009400*
009500 FILE SECTION.
009600*
009700 FD  EMPLOYEE-FILE.
009800 COPY "sremp.cob".
009900*
010000 FD  RPT-FILE
010100     REPORT IS SR-SCHEDULE-REPORT SR-SUMMARY-REPORT.
010200*
010300 WORKING-STORAGE         SECTION.
010400*
010450 COPY "srfiles.cob".
010460*
010500 77  WS-EMP-STATUS           PIC XX      VALUE "00".
010600     88  WS-EMP-OK                        VALUE "00".
010700     88  WS-EMP-EOF                       VALUE "10".
010800 77  WS-RPT-STATUS           PIC XX      VALUE "00".
010900     88  WS-RPT-OK                        VALUE "00".
011000*
011100 COPY "srrost.cob".
011200*
011300 COPY "srdatp.cob".
011400*
011500 COPY "srstop.cob" REPLACING SR-STOR-PARMS BY WS-STOR-PARMS.
011600*
011700 COPY "srwbuf.cob" REPLACING SR-WEEK-BUFFER BY WS-WEEK-BUFFER.
011800*
011900 COPY "srscp.cob" REPLACING SR-SCHED-PARMS BY WS-SCHED-PARMS.
012000*
012100*    Mondays that touch the requested month - Aa020 fills this,
012200*    Aa030 uses it both to fetch and to generate.  6 slots because
012300*    no calendar month can straddle more than 6 Monday-to-Sunday
012400*    weeks.
012500*
012600 01  WS-MONDAY-TABLE.
012700     03  WS-MONDAY-COUNT     PIC 9      COMP-3  VALUE ZERO.
012800     03  WS-MONDAY-ENTRY     OCCURS 6   PIC 9(8) VALUE ZERO.
012900 01  WS-MONDAY-TABLE-R  REDEFINES WS-MONDAY-TABLE.
013000     03  FILLER              PIC X(50).
013100*
013200 01  WS-MONTH-BOUNDS.
013300     03  WS-MONTH-FIRST      PIC 9(8).
013400     03  WS-MONTH-LAST       PIC 9(8).
013500 01  WS-MONTH-BOUNDS-R  REDEFINES WS-MONTH-BOUNDS.
013600     03  WS-MB-BYTES         PIC X(16).
013700*
013800*    Running day-type counts, one row per roster position, filled
013900*    in as Aa050 prints the schedule and read back by Aa060 to
014000*    print the summary - the counts are the whole point of keeping
014100*    the two report groups on one program instead of two.  Ws-Stat-
014200*    Total is just the 3 day-type counts added together as they are
014300*    bumped, so the summary's Total column never has to be trusted
014400*    to agree with its own addition at print time.
014500*
014600 01  WS-EMP-STAT-TABLE.
014700     03  WS-STAT-ENTRY       OCCURS 10.
014800         05  WS-STAT-ONCALL  PIC 9(3)   COMP-3  VALUE ZERO.
014900         05  WS-STAT-REST    PIC 9(3)   COMP-3  VALUE ZERO.
015000         05  WS-STAT-WORK    PIC 9(3)   COMP-3  VALUE ZERO.
015100         05  WS-STAT-TOTAL   PIC 9(3)   COMP-3  VALUE ZERO.
015200*
015300*    Column totals across every roster employee, run up by Aa060
015400*    alongside its per-employee summary line and printed once, on
015500*    the summary report's own control footing, when the run ends.
015600*
015700 01  WS-STAT-TOTALS.
015800     03  WS-TOT-ONCALL       PIC 9(4)   COMP-3  VALUE ZERO.
015900     03  WS-TOT-REST         PIC 9(4)   COMP-3  VALUE ZERO.
016000     03  WS-TOT-WORK         PIC 9(4)   COMP-3  VALUE ZERO.
016100     03  WS-TOT-TOTAL        PIC 9(4)   COMP-3  VALUE ZERO.
016200*
016300*    One weekday name per column, Mon=1 thru Sun=7, for building
016400*    the schedule's calendar-dated day headers - every collected
016500*    week starts on a Monday so the column position alone tells
016600*    you the weekday, no lookup by date needed.
016700*
016800 01  WS-DOW-NAMES.
016900     03  FILLER              PIC X(3)  VALUE "MON".
017000     03  FILLER              PIC X(3)  VALUE "TUE".
017100     03  FILLER              PIC X(3)  VALUE "WED".
017200     03  FILLER              PIC X(3)  VALUE "THU".
017300     03  FILLER              PIC X(3)  VALUE "FRI".
017400     03  FILLER              PIC X(3)  VALUE "SAT".
017500     03  FILLER              PIC X(3)  VALUE "SUN".
017600 01  WS-DOW-NAMES-R  REDEFINES WS-DOW-NAMES.
017700     03  WS-DOW-NAME         OCCURS 7  PIC X(3).
017800*
017900*    Working view of a Dp-Date-Out answer while Aa035 builds a
018000*    day header, so the year/month can be tested against
018100*    Ws-Run-Year/Ws-Run-Month without disturbing Sr-Date-Parms.
018200*
018300 01  WS-HDR-DATE.
018400     03  WS-HD-YYYY          PIC 9(4).
018500     03  WS-HD-MM            PIC 99.
018600     03  WS-HD-DD            PIC 99.
018700 01  WS-HDR-DATE-R  REDEFINES WS-HDR-DATE.
018800     03  FILLER              PIC X(08).
018900*
019000*    Fields moved ahead of a Generate - Report Writer prints
019100*    whatever these hold at the moment of the Generate, so every
019200*    paragraph that calls for a schedule or summary line fills
019300*    these first.  Ws-Rw-Day-Hdr is filled once per week by Aa035,
019400*    ahead of that week's first Generate, so the Control Heading
019500*    it feeds always carries the week just started.
019600*
019700 01  WS-RW-FIELDS.
019800     03  WS-RW-WEEK-START     PIC 9(8).
019900     03  WS-RW-EMP-ID         PIC 9(2).
020000     03  WS-RW-EMP-NAME       PIC X(20).
020100     03  WS-RW-DAY            PIC X      OCCURS 7.
020200     03  WS-RW-DAY-HDR        OCCURS 7.
020300         05  WS-RW-DAY-HDR-TEXT   PIC X(9).
020400         05  WS-RW-DAY-HDR-FLAG   PIC X.
020500     03  WS-RW-SUM-EMP-ID     PIC 9(2).
020600     03  WS-RW-SUM-EMP-NAME   PIC X(20).
020700     03  WS-RW-SUM-ONCALL     PIC ZZ9.
020800     03  WS-RW-SUM-REST       PIC ZZ9.
020900     03  WS-RW-SUM-WORK       PIC ZZ9.
021000     03  WS-RW-SUM-TOTAL      PIC ZZZ9.
021100     03  WS-RW-TOT-ONCALL     PIC ZZZ9.
021200     03  WS-RW-TOT-REST       PIC ZZZ9.
021300     03  WS-RW-TOT-WORK       PIC ZZZ9.
021400     03  WS-RW-TOT-TOTAL      PIC ZZZZ9.
021500 01  WS-RW-FIELDS-R  REDEFINES WS-RW-FIELDS.
021600     03  FILLER               PIC X(159).
021700*
021800 01  WS-PAGE-LINES           PIC 9(3)   COMP-3  VALUE 58.
021900*
022000 01  WS-WORK-FIELDS.
022100     03  WS-IX                PIC 9(2)  COMP-3.
022200     03  WS-JX                PIC 9(2)  COMP-3.
022300     03  WS-KX                PIC 9(2)  COMP-3.
022400     03  WS-DX                PIC 9     COMP-3.
022500     03  WS-RX                PIC 9(2)  COMP-3.
022600     03  WS-FOUND-SW          PIC X     VALUE "N".
022700         88  WS-WEEK-FOUND               VALUE "Y".
022800     03  WS-GEN-NEEDED-SW     PIC X     VALUE "N".
022900         88  WS-GEN-NEEDED                VALUE "Y".
023000*
023100 REPORT SECTION.
023200*=================
023300*
023400 RD  SR-SCHEDULE-REPORT
023500     CONTROL       IS WS-RW-WEEK-START
023600     PAGE LIMIT       WS-PAGE-LINES
023700     HEADING          1
023800     FIRST DETAIL     6
023900     LAST DETAIL      WS-PAGE-LINES
024000     FOOTING          WS-PAGE-LINES.
024100*
024200 01  SS-PAGE-HEAD  TYPE PAGE HEADING.
024300     03  LINE 1.
024400         05  COL  1     PIC X(46) VALUE
024500             "SEVEN RAIN UTILITIES - MONTHLY SCHEDULE REPORT".
024600         05  COL 70     PIC X(5)  VALUE "PAGE ".
024700         05  COL 75     PIC ZZ9   SOURCE PAGE-COUNTER.
024800     03  LINE 3.
024900         05  COL  1     PIC X(10) VALUE "EMP ID".
025000         05  COL 11     PIC X(20) VALUE "EMPLOYEE NAME".
025100*
025200*    Ws-Rw-Day-Hdr (Aa035) carries the calendar date, weekday and
025300*    out-of-month flag for the week the Control Heading is about to
025400*    fire for - a fixed Mon..Sun line here would not show which
025500*    dates a week straddling two months actually falls on.
025600*
025700 01  SS-WEEK-HEAD  TYPE CONTROL HEADING WS-RW-WEEK-START.
025800     03  LINE PLUS 2.
025900         05  COL  1     PIC X(14) VALUE "WEEK BEGINNING".
026000         05  COL 16     PIC 9(8)  SOURCE WS-RW-WEEK-START.
026100     03  LINE PLUS 1.
026200         05  COL 33     PIC X(9)  SOURCE WS-RW-DAY-HDR-TEXT (1).
026300         05  COL 42     PIC X     SOURCE WS-RW-DAY-HDR-FLAG (1).
026400         05  COL 44     PIC X(9)  SOURCE WS-RW-DAY-HDR-TEXT (2).
026500         05  COL 53     PIC X     SOURCE WS-RW-DAY-HDR-FLAG (2).
026600         05  COL 55     PIC X(9)  SOURCE WS-RW-DAY-HDR-TEXT (3).
026700         05  COL 64     PIC X     SOURCE WS-RW-DAY-HDR-FLAG (3).
026800         05  COL 66     PIC X(9)  SOURCE WS-RW-DAY-HDR-TEXT (4).
026900         05  COL 75     PIC X     SOURCE WS-RW-DAY-HDR-FLAG (4).
027000         05  COL 77     PIC X(9)  SOURCE WS-RW-DAY-HDR-TEXT (5).
027100         05  COL 86     PIC X     SOURCE WS-RW-DAY-HDR-FLAG (5).
027200         05  COL 88     PIC X(9)  SOURCE WS-RW-DAY-HDR-TEXT (6).
027300         05  COL 97     PIC X     SOURCE WS-RW-DAY-HDR-FLAG (6).
027400         05  COL 99     PIC X(9)  SOURCE WS-RW-DAY-HDR-TEXT (7).
027500         05  COL 108    PIC X     SOURCE WS-RW-DAY-HDR-FLAG (7).
027600*
027700 01  SS-DETAIL     TYPE DETAIL.
027800     03  LINE PLUS 1.
027900         05  COL  1     PIC 9(2)  SOURCE WS-RW-EMP-ID.
028000         05  COL 11     PIC X(20) SOURCE WS-RW-EMP-NAME.
028100         05  COL 37     PIC X     SOURCE WS-RW-DAY (1).
028200         05  COL 48     PIC X     SOURCE WS-RW-DAY (2).
028300         05  COL 59     PIC X     SOURCE WS-RW-DAY (3).
028400         05  COL 70     PIC X     SOURCE WS-RW-DAY (4).
028500         05  COL 81     PIC X     SOURCE WS-RW-DAY (5).
028600         05  COL 92     PIC X     SOURCE WS-RW-DAY (6).
028700         05  COL 103    PIC X     SOURCE WS-RW-DAY (7).
028800*
028900 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
029000     03  COL  1        PIC X(34) VALUE
029100         "END OF SCHEDULE - WEEKS PRINTED :".
029200     03  COL 36        PIC ZZ9   SOURCE WS-MONDAY-COUNT.
029300*
029400 RD  SR-SUMMARY-REPORT
029500     CONTROL       FINAL
029600     PAGE LIMIT       WS-PAGE-LINES
029700     HEADING          1
029800     FIRST DETAIL     6
029900     LAST DETAIL      WS-PAGE-LINES
030000     FOOTING          WS-PAGE-LINES.
030100*
030200 01  SU-PAGE-HEAD  TYPE PAGE HEADING.
030300     03  LINE 1.
030400         05  COL  1     PIC X(48) VALUE
030500             "SEVEN RAIN UTILITIES - MONTHLY STATISTICS SUMMARY".
030600         05  COL 70     PIC X(5)  VALUE "PAGE ".
030700         05  COL 75     PIC ZZ9   SOURCE PAGE-COUNTER.
030800     03  LINE 3.
030900         05  COL  1     PIC X(10) VALUE "EMP ID".
031000         05  COL 11     PIC X(20) VALUE "EMPLOYEE NAME".
031100         05  COL 33     PIC X(9)  VALUE "ON-CALL".
031200         05  COL 45     PIC X(6)  VALUE "REST".
031300         05  COL 55     PIC X(6)  VALUE "WORK".
031400         05  COL 65     PIC X(7)  VALUE "TOTAL".
031500*
031600 01  SU-DETAIL     TYPE DETAIL.
031700     03  LINE PLUS 1.
031800         05  COL  1     PIC 9(2)  SOURCE WS-RW-SUM-EMP-ID.
031900         05  COL 11     PIC X(20) SOURCE WS-RW-SUM-EMP-NAME.
032000         05  COL 35     PIC ZZ9   SOURCE WS-RW-SUM-ONCALL.
032100         05  COL 47     PIC ZZ9   SOURCE WS-RW-SUM-REST.
032200         05  COL 57     PIC ZZ9   SOURCE WS-RW-SUM-WORK.
032300         05  COL 67     PIC ZZZ9  SOURCE WS-RW-SUM-TOTAL.
032400*
032500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
032600     03  COL  1        PIC X(7)  VALUE "TOTALS:".
032700     03  COL 33        PIC ZZZ9  SOURCE WS-RW-TOT-ONCALL.
032800     03  COL 45        PIC ZZZ9  SOURCE WS-RW-TOT-REST.
032900     03  COL 55        PIC ZZZ9  SOURCE WS-RW-TOT-WORK.
033000     03  COL 66        PIC ZZZZ9 SOURCE WS-RW-TOT-TOTAL.
033100*
033200 LINKAGE                 SECTION.
033300*==================================
033400*
033500 COPY "srcall.cob".
033600*
033700 PROCEDURE DIVISION USING WS-CALLING-DATA.
033800*==========================================
033900*
034000 AA000-MAIN                  SECTION.
034100*************************************
034200*
034300     DISPLAY  "SRRPT - SCHEDULE REPORT FOR " WS-RUN-YEAR WS-RUN-MONTH.
034400     OPEN     INPUT EMPLOYEE-FILE.
034500     OPEN     OUTPUT RPT-FILE.
034600     PERFORM  AA010-LOAD-ROSTER   THRU AA010-EXIT.
034700     PERFORM  AA020-FIND-MONDAYS  THRU AA020-EXIT.
034800     PERFORM  AA030-COLLECT-WEEKS THRU AA030-EXIT.
034900     PERFORM  AA040-INIT-STATS    THRU AA040-EXIT.
035000     PERFORM  AA050-PRINT-SCHEDULE THRU AA050-EXIT.
035100     PERFORM  AA060-PRINT-SUMMARY  THRU AA060-EXIT.
035200     CLOSE    EMPLOYEE-FILE.
035300     CLOSE    RPT-FILE.
035400     MOVE     1 TO WS-TERM-CODE.
035500 AA000-EXIT.
035600     GOBACK.
035700*
035800 AA010-LOAD-ROSTER            SECTION.
035900***************************************
036000*
036100     MOVE     ZERO TO ROST-COUNT.
036200 AA010-LOOP.
036300     READ     EMPLOYEE-FILE
036400         AT END
036500              GO TO AA010-EXIT.
036600     ADD      1 TO ROST-COUNT.
036700     MOVE     EMP-ID    TO ROST-ID   (ROST-COUNT).
036800     MOVE     EMP-NAME  TO ROST-NAME (ROST-COUNT).
036900     GO       TO AA010-LOOP.
037000 AA010-EXIT.
037100     EXIT     SECTION.
037200*
037300 AA020-FIND-MONDAYS           SECTION.
037400***************************************
037500*
037600*    Sr-Date's Dp-Fn-Last-Day-Of-Month gives the month's final
037700*    day; Dp-Fn-Monday-Of-Week walks back from the 1st to the
037800*    Monday on or before it.  Stepping on 7 days at a time from
037900*    there, every Monday up to and including the last one not
038000*    past the month's end belongs to this report.
038100*
038200     MOVE     ZERO TO WS-MONDAY-COUNT.
038300     COMPUTE  DP-DATE-IN = WS-RUN-YEAR * 10000 + WS-RUN-MONTH * 100 + 1.
038400     MOVE     4 TO DP-FUNCTION.
038500     CALL     "SRDATE" USING SR-DATE-PARMS.
038600     MOVE     DP-DATE-OUT TO WS-MONTH-LAST.
038700     COMPUTE  DP-DATE-IN = WS-RUN-YEAR * 10000 + WS-RUN-MONTH * 100 + 1.
038800     MOVE     3 TO DP-FUNCTION.
038900     CALL     "SRDATE" USING SR-DATE-PARMS.
039000     MOVE     DP-DATE-OUT TO WS-MONTH-FIRST.
039100     MOVE     WS-MONTH-FIRST TO DP-DATE-IN.
039200 AA020-LOOP.
039300     IF       DP-DATE-IN > WS-MONTH-LAST
039400              GO TO AA020-EXIT.
039500     ADD      1 TO WS-MONDAY-COUNT.
039600     MOVE     DP-DATE-IN TO WS-MONDAY-ENTRY (WS-MONDAY-COUNT).
039700     MOVE     1 TO DP-FUNCTION.
039800     MOVE     7 TO DP-DAYS.
039900     CALL     "SRDATE" USING SR-DATE-PARMS.
040000     MOVE     DP-DATE-OUT TO DP-DATE-IN.
040100     GO       TO AA020-LOOP.
040200 AA020-EXIT.
040300     EXIT     SECTION.
040400*
040500 AA030-COLLECT-WEEKS          SECTION.
040600***************************************
040700*
040800*    Asks Srstor for whatever weeks of the month are already on
040900*    Planfile, generates via Srsched any Monday from Aa020's table
041000*    that did not come back, then, only if at least one week had
041100*    to be generated, asks Srstor again so the buffer handed to
041200*    the printing paragraphs holds the complete, sorted month.
041300*
041400     PERFORM  AA031-ASK-STOR THRU AA031-EXIT.
041500     MOVE     "N" TO WS-GEN-NEEDED-SW.
041600     MOVE     1 TO WS-IX.
041700 AA030-LOOP.
041800     IF       WS-IX > WS-MONDAY-COUNT
041900              GO TO AA030-CHECK-REFRESH.
042000     PERFORM  AA032-CHECK-PRESENT THRU AA032-EXIT.
042100     IF       NOT WS-WEEK-FOUND
042200              MOVE WS-MONDAY-ENTRY (WS-IX) TO SC-WEEK-START
042300              CALL "SRSCHED" USING WS-SCHED-PARMS
042400              MOVE "Y" TO WS-GEN-NEEDED-SW.
042500     ADD      1 TO WS-IX.
042600     GO       TO AA030-LOOP.
042700 AA030-CHECK-REFRESH.
042800     IF       WS-GEN-NEEDED
042900              PERFORM AA031-ASK-STOR THRU AA031-EXIT.
043000     GO       TO AA030-EXIT.
043100*
043200*    One call to Srstor for the whole month - Sp-Fn-Month-Weeks
043300*    hands back, in Ws-Week-Buffer, every stored week whose 7 days
043400*    touch Ws-Run-Year/Ws-Run-Month, earliest first.
043500*
043600 AA031-ASK-STOR.
043700     MOVE     4 TO SP-FUNCTION.
043800     MOVE     WS-RUN-YEAR TO SP-YEAR.
043900     MOVE     WS-RUN-MONTH TO SP-MONTH.
044000     CALL     "SRSTOR" USING WS-STOR-PARMS WS-WEEK-BUFFER.
044100 AA031-EXIT.
044200     EXIT.
044300*
044400*    True (Ws-Week-Found) when Ws-Monday-Entry (Ws-Ix) is already
044500*    among the weeks Srstor just handed back.
044600*
044700 AA032-CHECK-PRESENT.
044800     MOVE     "N" TO WS-FOUND-SW.
044900     MOVE     1 TO WS-JX.
045000 AA032-LOOP.
045100     IF       WS-JX > SR-WB-WEEKS-USED
045200              GO TO AA032-EXIT.
045300     IF       SR-WB-WEEK-START (WS-JX) = WS-MONDAY-ENTRY (WS-IX)
045400              MOVE "Y" TO WS-FOUND-SW
045500              GO TO AA032-EXIT.
045600     ADD      1 TO WS-JX.
045700     GO       TO AA032-LOOP.
045800 AA032-EXIT.
045900     EXIT.
046000 AA030-EXIT.
046100     EXIT     SECTION.
046200*
046300*    Builds the calendar-dated day headers for one week, off its
046400*    own Sr-Wb-Week-Start - Ws-Dx doubles as the weekday number
046500*    since every collected week starts on a Monday, so column Ws-Dx
046600*    is always Sr-Wb-Week-Start plus Ws-Dx less 1 days on, and
046700*    Ws-Dow-Name (Ws-Dx) is always that column's weekday name.
046800*    Flags the header "*" when the day's own year/month does not
046900*    match Ws-Run-Year/Ws-Run-Month - the first and last collected
047000*    weeks of a month almost always spill over the month end.
047100*
047200 AA035-BUILD-DAY-HDRS         SECTION.
047300***************************************
047400*
047500     MOVE     1 TO WS-DX.
047600 AA035-LOOP.
047700     IF       WS-DX > 7
047800              GO TO AA035-EXIT.
047900     MOVE     SR-WB-WEEK-START (WS-JX) TO DP-DATE-IN.
048000     COMPUTE  DP-DAYS = WS-DX - 1.
048100     MOVE     1 TO DP-FUNCTION.
048200     CALL     "SRDATE" USING SR-DATE-PARMS.
048300     MOVE     DP-DATE-OUT TO WS-HDR-DATE.
048400     MOVE     SPACES TO WS-RW-DAY-HDR (WS-DX).
048500     STRING   WS-HD-MM            DELIMITED BY SIZE
048600              "/"                 DELIMITED BY SIZE
048700              WS-HD-DD            DELIMITED BY SIZE
048800              " "                 DELIMITED BY SIZE
048900              WS-DOW-NAME (WS-DX) DELIMITED BY SIZE
049000         INTO WS-RW-DAY-HDR-TEXT (WS-DX).
049100     IF       WS-HD-YYYY NOT = WS-RUN-YEAR
049200       OR     WS-HD-MM   NOT = WS-RUN-MONTH
049300              MOVE "*" TO WS-RW-DAY-HDR-FLAG (WS-DX).
049400     ADD      1 TO WS-DX.
049500     GO       TO AA035-LOOP.
049600 AA035-EXIT.
049700     EXIT     SECTION.
049800*
049900 AA040-INIT-STATS             SECTION.
050000***************************************
050100*
050200     MOVE     1 TO WS-IX.
050300 AA040-LOOP.
050400     IF       WS-IX > 10
050500              GO TO AA040-EXIT.
050600     MOVE     ZERO TO WS-STAT-ONCALL (WS-IX).
050700     MOVE     ZERO TO WS-STAT-REST   (WS-IX).
050800     MOVE     ZERO TO WS-STAT-WORK   (WS-IX).
050900     MOVE     ZERO TO WS-STAT-TOTAL  (WS-IX).
051000     ADD      1 TO WS-IX.
051100     GO       TO AA040-LOOP.
051200 AA040-EXIT.
051300     MOVE     ZERO TO WS-TOT-ONCALL WS-TOT-REST WS-TOT-WORK WS-TOT-TOTAL.
051400     EXIT     SECTION.
051500*
051600 AA050-PRINT-SCHEDULE         SECTION.
051700***************************************
051800*
051900*    One Generate per employee per week, roster order within each
052000*    week, weeks in Srstor's returned (ascending) order - the
052100*    Control Heading on Ws-Rw-Week-Start fires on the first
052200*    Generate of every week automatically.
052300*
052400     INITIATE SR-SCHEDULE-REPORT.
052500     MOVE     1 TO WS-JX.
052600 AA050-WEEK-LOOP.
052700     IF       WS-JX > SR-WB-WEEKS-USED
052800              GO TO AA050-DONE.
052900     MOVE     SR-WB-WEEK-START (WS-JX) TO WS-RW-WEEK-START.
053000     PERFORM  AA035-BUILD-DAY-HDRS THRU AA035-EXIT.
053100     MOVE     1 TO WS-KX.
053200 AA050-EMP-LOOP.
053300     IF       WS-KX > SR-WB-COUNT (WS-JX)
053400              ADD 1 TO WS-JX
053500              GO TO AA050-WEEK-LOOP.
053600     PERFORM  AA051-FIND-ROSTER-POS THRU AA051-EXIT.
053700     MOVE     SR-WB-EMP-ID (WS-JX WS-KX) TO WS-RW-EMP-ID.
053800     IF       WS-IX NOT = ZERO
053900              MOVE ROST-NAME (WS-IX) TO WS-RW-EMP-NAME
054000     ELSE
054100              MOVE "** LEFT ROSTER **" TO WS-RW-EMP-NAME.
054200     MOVE     1 TO WS-DX.
054300 AA050-DAY-LOOP.
054400     IF       WS-DX > 7
054500              GO TO AA050-GENERATE.
054600     MOVE     SR-WB-DAY-TYPE (WS-JX WS-KX WS-DX) TO WS-RW-DAY (WS-DX).
054700     IF       WS-IX NOT = ZERO
054800              PERFORM AA052-BUMP-STAT THRU AA052-EXIT.
054900     ADD      1 TO WS-DX.
055000     GO       TO AA050-DAY-LOOP.
055100 AA050-GENERATE.
055200     GENERATE SS-DETAIL.
055300     ADD      1 TO WS-KX.
055400     GO       TO AA050-EMP-LOOP.
055500 AA050-DONE.
055600     TERMINATE SR-SCHEDULE-REPORT.
055700     GO       TO AA050-EXIT.
055800*
055900*    Turns the buffer's employee id into a roster position, so the
056000*    printed name is always the current EMPLOYEES spelling even if
056100*    it changed since the week was generated; Ws-Ix comes back zero
056200*    for an id no longer on the roster.
056300*
056400 AA051-FIND-ROSTER-POS.
056500     MOVE     ZERO TO WS-IX.
056600     MOVE     1 TO WS-RX.
056700 AA051-LOOP.
056800     IF       WS-RX > ROST-COUNT
056900              GO TO AA051-EXIT.
057000     IF       ROST-ID (WS-RX) = SR-WB-EMP-ID (WS-JX WS-KX)
057100              MOVE WS-RX TO WS-IX
057200              GO TO AA051-EXIT.
057300     ADD      1 TO WS-RX.
057400     GO       TO AA051-LOOP.
057500 AA051-EXIT.
057600     EXIT.
057700*
057800*    Adds the current day's type to Ws-Ix's running counts.
057900*
058000 AA052-BUMP-STAT.
058100     IF       WS-RW-DAY (WS-DX) = "O"
058200              ADD 1 TO WS-STAT-ONCALL (WS-IX).
058300     IF       WS-RW-DAY (WS-DX) = "R"
058400              ADD 1 TO WS-STAT-REST (WS-IX).
058500     IF       WS-RW-DAY (WS-DX) = "W"
058600              ADD 1 TO WS-STAT-WORK (WS-IX).
058700     ADD      1 TO WS-STAT-TOTAL (WS-IX).
058800 AA052-EXIT.
058900     EXIT.
059000 AA050-EXIT.
059100     EXIT     SECTION.
059200*
059300 AA060-PRINT-SUMMARY          SECTION.
059400***************************************
059500*
059600     INITIATE SR-SUMMARY-REPORT.
059700     MOVE     1 TO WS-IX.
059800 AA060-LOOP.
059900     IF       WS-IX > ROST-COUNT
060000              GO TO AA060-DONE.
060100     MOVE     ROST-ID   (WS-IX) TO WS-RW-SUM-EMP-ID.
060200     MOVE     ROST-NAME (WS-IX) TO WS-RW-SUM-EMP-NAME.
060300     MOVE     WS-STAT-ONCALL (WS-IX) TO WS-RW-SUM-ONCALL.
060400     MOVE     WS-STAT-REST   (WS-IX) TO WS-RW-SUM-REST.
060500     MOVE     WS-STAT-WORK   (WS-IX) TO WS-RW-SUM-WORK.
060600     MOVE     WS-STAT-TOTAL  (WS-IX) TO WS-RW-SUM-TOTAL.
060700     ADD      WS-STAT-ONCALL (WS-IX) TO WS-TOT-ONCALL.
060800     ADD      WS-STAT-REST   (WS-IX) TO WS-TOT-REST.
060900     ADD      WS-STAT-WORK   (WS-IX) TO WS-TOT-WORK.
061000     ADD      WS-STAT-TOTAL  (WS-IX) TO WS-TOT-TOTAL.
061100     GENERATE SU-DETAIL.
061200     ADD      1 TO WS-IX.
061300     GO       TO AA060-LOOP.
061400 AA060-DONE.
061500     MOVE     WS-TOT-ONCALL TO WS-RW-TOT-ONCALL.
061600     MOVE     WS-TOT-REST   TO WS-RW-TOT-REST.
061700     MOVE     WS-TOT-WORK   TO WS-RW-TOT-WORK.
061800     MOVE     WS-TOT-TOTAL  TO WS-RW-TOT-TOTAL.
061900     TERMINATE SR-SUMMARY-REPORT.
062000 AA060-EXIT.
062100     EXIT     SECTION.
