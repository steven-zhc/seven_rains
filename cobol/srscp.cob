000100*******************************************
000200*                                          *
000300*  Call Linkage - Srsched Week Scheduler  *
000400*     Generate Request/Reply              *
000500*******************************************
000600*
000700* 06/03/91 rjh - Created.
000800*
000900   01  SR-SCHED-PARMS.
001000       03  SC-WEEK-START            PIC 9(8).
001100       03  SC-STATUS-SW             PIC X.
001200           88  SC-OK                          VALUE "Y".
001300           88  SC-FAILED                      VALUE "N".
001400       03  FILLER                   PIC X(9).
001500*
