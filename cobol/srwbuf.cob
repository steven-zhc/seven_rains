000100*******************************************
000200*                                          *
000300*  Working Table - A Block Of Week Plans  *
000400*     Passed Between Srstor And Its       *
000500*     Callers (Save/Load/Month-Weeks)     *
000600*******************************************
000700*  Sized for the worst case a caller ever needs in one call -
000800*  4 prior weeks for Load-Previous, or the (at most) 6 week
000900*  rows a calendar month can straddle for Month-Weeks.
001000*
001100* 04/03/91 rjh - Created.
001200* 19/01/99 rjh - Widened Occurs from 4 to 6 when Srrpt started
001300*                asking Srstor for a whole month at a time.
001400* 09/06/03 dlm - Sr-Wb-Count moved under Sr-Wb-Entry, one count
001500*                per week slot, not one for the whole buffer -
001600*                Load-Previous can come back with fewer weeks
001700*                than asked for and each slot needs its own
001800*                employee count.  Sr-Wb-Weeks-Used added so a
001900*                caller can tell how many of the 6 slots the
002000*                call actually filled in.
002100*
002200   01  SR-WEEK-BUFFER.
002300       03  SR-WB-WEEKS-USED    PIC 9       COMP-3.
002400       03  SR-WB-ENTRY         OCCURS 6.
002500           05  SR-WB-WEEK-START     PIC 9(8).
002600           05  SR-WB-GEN-DATE       PIC 9(8).
002700           05  SR-WB-COUNT          PIC 9(2)  COMP-3.
002800           05  SR-WB-EMP            OCCURS 10.
002900               07  SR-WB-EMP-ID       PIC 9(2).
003000               07  SR-WB-DAY-TYPE     PIC X(1)  OCCURS 7.
003050           05  FILLER               PIC X(02).
003100*
