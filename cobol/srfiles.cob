000100*
000200*    SEVEN RAIN DUTY ROSTER SYSTEM
000300*    FILE NAME TABLE - LOGICAL NAMES FOR ALL 5 FILES OF THIS SYSTEM
000400*
000500* 04/03/91 rjh - CREATED, CUT DOWN FROM THE ACCOUNTING FILE-DEFS TABLE.
000600* 14/02/00 dlm - ADDED AUDITRPT WHEN THE CHECKER WAS SPLIT FROM SRRPT.
000700*
000800   01  SR-FILE-DEFS.
000900       02  SR-FILE-DEFS-A.
001000           03  FILE-01         PIC X(20)  VALUE "EMPLOYEES".
001100           03  FILE-02         PIC X(20)  VALUE "PLANFILE".
001200           03  FILE-03         PIC X(20)  VALUE "SCHEDREQ".
001300           03  FILE-04         PIC X(20)  VALUE "RPTFILE".
001400           03  FILE-05         PIC X(20)  VALUE "AUDITRPT".
001500       02  FILLER  REDEFINES SR-FILE-DEFS-A.
001600           03  SR-SYSTEM-FILE-NAMES  PIC X(20) OCCURS 5.
001700       02  SR-FILE-DEFS-COUNT      BINARY-CHAR UNSIGNED VALUE 5.
001800*
