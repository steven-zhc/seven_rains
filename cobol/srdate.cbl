000100*
000200*****************************************************************
000300*                                                               *
000400*                Calendar Arithmetic Routine                    *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*==================================
001000*
001100     PROGRAM-ID.         SRDATE.
001200*
001300     AUTHOR.             R J HARGREAVES.
001400*
001500     INSTALLATION.       SEVEN RAIN UTILITIES - WATER OPS SCHEDULING.
001600*
001700     DATE-WRITTEN.       04/03/1991.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.           SEVEN RAIN UTILITIES - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            ADD-DAYS, DAY-OF-WEEK, MONDAY-OF-WEEK AND
002400*                         LAST-DAY-OF-MONTH FOR THE DUTY ROSTER
002500*                         SUITE.  ALL ARITHMETIC IS DONE BY HAND -
002600*                         NO INTRINSIC FUNCTIONS, SEE THE STANDARDS
002700*                         NOTE OF 09/06/03 BELOW.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    CHANGES:
003200* 04/03/91 rjh - Created.
003300* 19/01/99 rjh - Added Dp-Fn-Monday-Of-Week for the report walker.
003400* 22/03/99 rjh - Y2K. Century now carried through in full, four
003500*                digit year throughout, epoch left at 1900 as this
003600*                shop's plans do not run before then.
003700* 14/02/00 dlm - Added Dp-Fn-Last-Day-Of-Month for the report and
003800*                the checker's month-overlap tests.
003900* 09/06/03 dlm - Standards review: no COBOL intrinsic FUNCTIONs are
004000*                to be used in this suite so that it stays portable
004100*                to the older compiler on the standby machine; all
004200*                date maths done by explicit day counting and plain
004300*                DIVIDE/REMAINDER instead.
004400*
004500 ENVIRONMENT             DIVISION.
004600*==================================
004700*
004800 CONFIGURATION           SECTION.
004900 SOURCE-COMPUTER.        SEVEN-RAIN-HOST.
005000 OBJECT-COMPUTER.        SEVEN-RAIN-HOST.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 DATA                    DIVISION.
005500*==================================
005600*
005700 WORKING-STORAGE         SECTION.
005800*
005900 01  WS-DATE-WORK.
006000     03  WS-WORK-DATE            PIC 9(8).
006100     03  WS-WORK-DATE-R  REDEFINES WS-WORK-DATE.
006200         05  WS-WORK-YEAR        PIC 9(4).
006300         05  WS-WORK-MONTH       PIC 99.
006400         05  WS-WORK-DAY         PIC 99.
006500*
006600 01  WS-LEAP-SWITCH               PIC X       VALUE "N".
006700     88  WS-LEAP-YEAR                          VALUE "Y".
006800*
006900 01  WS-CALC-FIELDS.
007000     03  WS-YR                    PIC 9(4)    COMP-3.
007100     03  WS-MOD-4                 PIC 9(4)    COMP-3.
007200     03  WS-MOD-100               PIC 9(4)    COMP-3.
007300     03  WS-MOD-400               PIC 9(4)    COMP-3.
007400     03  WS-DIV-QUOT              PIC 9(4)    COMP-3.
007500     03  WS-EPOCH-DAYS            PIC 9(9)    COMP-3.
007600     03  WS-TARGET-DAYS           PIC 9(9)    COMP-3.
007700     03  WS-DOW-REM               PIC 9(2)    COMP-3.
007800     03  WS-ADD-DAYS-LEFT         PIC S9(6)   COMP-3.
007900     03  WS-STEP-DAYS             PIC S9(4)   COMP-3.
008000     03  WS-DAYS-THIS-MONTH       PIC 9(2)    COMP-3.
008100     03  WS-MONDAY-BACKUP         PIC 9(2)    COMP-3.
008200*
008300*    Cumulative days before the 1st of each month of a common
008400*    (non leap) year, Jan = entry 1.
008500*
008600 01  WS-CUM-MONTH-TABLE.
008700     03  FILLER    PIC 9(3)  VALUE 000.
008800     03  FILLER    PIC 9(3)  VALUE 031.
008900     03  FILLER    PIC 9(3)  VALUE 059.
009000     03  FILLER    PIC 9(3)  VALUE 090.
009100     03  FILLER    PIC 9(3)  VALUE 120.
009200     03  FILLER    PIC 9(3)  VALUE 151.
009300     03  FILLER    PIC 9(3)  VALUE 181.
009400     03  FILLER    PIC 9(3)  VALUE 212.
009500     03  FILLER    PIC 9(3)  VALUE 243.
009600     03  FILLER    PIC 9(3)  VALUE 273.
009700     03  FILLER    PIC 9(3)  VALUE 304.
009800     03  FILLER    PIC 9(3)  VALUE 334.
009900 01  WS-CUM-MONTH-R REDEFINES WS-CUM-MONTH-TABLE.
010000     03  WS-CUM-DAYS-BEFORE   PIC 9(3)   OCCURS 12.
010100*
010200*    Days in each month of a common year, Jan = entry 1.
010300*
010400 01  WS-DIM-TABLE.
010500     03  FILLER    PIC 99  VALUE 31.
010600     03  FILLER    PIC 99  VALUE 28.
010700     03  FILLER    PIC 99  VALUE 31.
010800     03  FILLER    PIC 99  VALUE 30.
010900     03  FILLER    PIC 99  VALUE 31.
011000     03  FILLER    PIC 99  VALUE 30.
011100     03  FILLER    PIC 99  VALUE 31.
011200     03  FILLER    PIC 99  VALUE 31.
011300     03  FILLER    PIC 99  VALUE 30.
011400     03  FILLER    PIC 99  VALUE 31.
011500     03  FILLER    PIC 99  VALUE 30.
011600     03  FILLER    PIC 99  VALUE 31.
011700 01  WS-DIM-R REDEFINES WS-DIM-TABLE.
011800     03  WS-DIM-ENTRY         PIC 99     OCCURS 12.
011900*
012000 LINKAGE                 SECTION.
012100*==================================
012200*
012300 COPY "srdatp.cob".
012400*
012500 PROCEDURE DIVISION USING SR-DATE-PARMS.
012600*========================================
012700*
012800 AA000-MAIN                  SECTION.
012900*************************************
013000*
013100     IF       DP-FN-ADD-DAYS
013200              PERFORM AA100-ADD-DAYS THRU AA100-EXIT
013300     ELSE
013400     IF       DP-FN-DAY-OF-WEEK
013500              PERFORM AA200-DAY-OF-WEEK THRU AA200-EXIT
013600     ELSE
013700     IF       DP-FN-MONDAY-OF-WEEK
013800              PERFORM AA300-MONDAY-OF-WEEK THRU AA300-EXIT
013900     ELSE
014000     IF       DP-FN-LAST-DAY-OF-MONTH
014100              PERFORM AA400-LAST-DAY-OF-MONTH THRU AA400-EXIT.
014200*
014300 AA000-EXIT.
014400     GOBACK.
014500*
014600 AA100-ADD-DAYS               SECTION.
014700***************************************
014800*
014900*    Steps Dp-Date-In by Dp-Days (may be negative) one calendar
015000*    day at a time - simple, slow and completely unambiguous
015100*    across month and year ends.  Dp-Days is never more than a
015200*    handful of weeks in this suite so the walk is cheap.
015300*
015400     MOVE     DP-DATE-IN  TO WS-WORK-DATE.
015500     MOVE     DP-DAYS     TO WS-ADD-DAYS-LEFT.
015600     IF       WS-ADD-DAYS-LEFT  NOT  <  ZERO
015700              MOVE 1  TO WS-STEP-DAYS
015800     ELSE
015900              MOVE -1 TO WS-STEP-DAYS.
016000*
016100 AA100-STEP-LOOP.
016200     IF       WS-ADD-DAYS-LEFT = ZERO
016300              GO TO AA100-EXIT.
016400     IF       WS-STEP-DAYS > ZERO
016500              PERFORM AA110-NEXT-DAY THRU AA110-EXIT
016600     ELSE
016700              PERFORM AA120-PREV-DAY THRU AA120-EXIT.
016800     SUBTRACT WS-STEP-DAYS FROM WS-ADD-DAYS-LEFT.
016900     GO       TO AA100-STEP-LOOP.
017000*
017100 AA110-NEXT-DAY.
017200     MOVE     WS-WORK-YEAR TO WS-YR.
017300     PERFORM  AA150-TEST-LEAP THRU AA150-EXIT.
017400     MOVE     WS-DIM-ENTRY (WS-WORK-MONTH) TO WS-DAYS-THIS-MONTH.
017500     IF       WS-WORK-MONTH = 2 AND WS-LEAP-YEAR
017600              ADD 1 TO WS-DAYS-THIS-MONTH.
017700     ADD      1 TO WS-WORK-DAY.
017800     IF       WS-WORK-DAY > WS-DAYS-THIS-MONTH
017900              MOVE 1 TO WS-WORK-DAY
018000              ADD  1 TO WS-WORK-MONTH
018100              IF   WS-WORK-MONTH > 12
018200                   MOVE 1 TO WS-WORK-MONTH
018300                   ADD  1 TO WS-WORK-YEAR
018400              END-IF
018500     END-IF.
018600 AA110-EXIT.
018700     EXIT.
018800*
018900 AA120-PREV-DAY.
019000     SUBTRACT 1 FROM WS-WORK-DAY.
019100     IF       WS-WORK-DAY = ZERO
019200              SUBTRACT 1 FROM WS-WORK-MONTH
019300              IF   WS-WORK-MONTH = ZERO
019400                   MOVE 12 TO WS-WORK-MONTH
019500                   SUBTRACT 1 FROM WS-WORK-YEAR
019600              END-IF
019700              MOVE WS-WORK-YEAR TO WS-YR
019800              PERFORM AA150-TEST-LEAP THRU AA150-EXIT
019900              MOVE WS-DIM-ENTRY (WS-WORK-MONTH) TO WS-WORK-DAY
020000              IF   WS-WORK-MONTH = 2 AND WS-LEAP-YEAR
020100                   ADD 1 TO WS-WORK-DAY
020200              END-IF
020300     END-IF.
020400 AA120-EXIT.
020500     EXIT.
020600*
020700 AA100-EXIT.
020800     MOVE     WS-WORK-DATE TO DP-DATE-OUT.
020900     EXIT     SECTION.
021000*
021100 AA150-TEST-LEAP              SECTION.
021200***************************************
021300*
021400*    Sets Ws-Leap-Year on/off for the year held in Ws-Yr - the
021500*    old fashioned way, three DIVIDEs and no intrinsics.
021600*    Leap if divisible by 4 and (not by 100 or by 400).
021700*
021800     MOVE     "N"  TO WS-LEAP-SWITCH.
021900     DIVIDE   WS-YR BY 4   GIVING WS-DIV-QUOT REMAINDER WS-MOD-4.
022000     IF       WS-MOD-4  NOT = ZERO
022100              GO TO AA150-EXIT.
022200     DIVIDE   WS-YR BY 100 GIVING WS-DIV-QUOT REMAINDER WS-MOD-100.
022300     IF       WS-MOD-100 NOT = ZERO
022400              MOVE "Y" TO WS-LEAP-SWITCH
022500              GO TO AA150-EXIT.
022600     DIVIDE   WS-YR BY 400 GIVING WS-DIV-QUOT REMAINDER WS-MOD-400.
022700     IF       WS-MOD-400 = ZERO
022800              MOVE "Y" TO WS-LEAP-SWITCH.
022900 AA150-EXIT.
023000     EXIT     SECTION.
023100*
023200 AA200-DAY-OF-WEEK            SECTION.
023300***************************************
023400*
023500*    Counts whole days from 01/01/1900 (a Monday) up to
023600*    Dp-Date-In and takes the remainder on 7 to get the weekday.
023700*    Ws-Epoch-Days is rebuilt by AA210 one year and one month at
023800*    a time - no closed form, no intrinsics, easy to check by
023900*    hand against a wall calendar.
024000*
024100     MOVE     DP-DATE-IN TO WS-WORK-DATE.
024200     PERFORM  AA210-COUNT-DAYS THRU AA210-EXIT.
024300     DIVIDE   WS-TARGET-DAYS BY 7 GIVING WS-DIV-QUOT
024400                                  REMAINDER WS-DOW-REM.
024500*
024600*    Remainder 0 = Monday (epoch day), 1 = Tuesday ... 6 = Sunday.
024700*
024800     ADD      1 TO WS-DOW-REM GIVING DP-DOW-OUT.
024900 AA200-EXIT.
025000     EXIT     SECTION.
025100*
025200 AA210-COUNT-DAYS             SECTION.
025300***************************************
025400*
025500*    Builds Ws-Target-Days = number of days from 01/01/1900 to
025600*    Ws-Work-Date inclusive of neither endpoint's short-fall -
025700*    ie the count of the day itself is Ws-Target-Days MOD 7.
025800*
025900     MOVE     ZERO TO WS-TARGET-DAYS.
026000     MOVE     1900 TO WS-YR.
026100 AA210-YEAR-LOOP.
026200     IF       WS-YR = WS-WORK-YEAR
026300              GO TO AA210-YEAR-DONE.
026400     PERFORM  AA150-TEST-LEAP THRU AA150-EXIT.
026500     IF       WS-LEAP-YEAR
026600              ADD  366 TO WS-TARGET-DAYS
026700     ELSE
026800              ADD  365 TO WS-TARGET-DAYS.
026900     ADD      1 TO WS-YR.
027000     GO       TO AA210-YEAR-LOOP.
027100 AA210-YEAR-DONE.
027200     PERFORM  AA150-TEST-LEAP THRU AA150-EXIT.
027300     ADD      WS-CUM-DAYS-BEFORE (WS-WORK-MONTH) TO WS-TARGET-DAYS.
027400     IF       WS-WORK-MONTH > 2 AND WS-LEAP-YEAR
027500              ADD 1 TO WS-TARGET-DAYS.
027600     ADD      WS-WORK-DAY TO WS-TARGET-DAYS.
027700     SUBTRACT 1 FROM WS-TARGET-DAYS.
027800 AA210-EXIT.
027900     EXIT     SECTION.
028000*
028100 AA300-MONDAY-OF-WEEK         SECTION.
028200***************************************
028300*
028400*    Walks Dp-Date-In back, one day at a time, until the day
028500*    counted is a Monday.  Never more than 6 steps.
028600*
028700     MOVE     DP-DATE-IN TO DP-DATE-OUT.
028800 AA300-BACK-LOOP.
028900     MOVE     DP-DATE-OUT TO WS-WORK-DATE.
029000     PERFORM  AA210-COUNT-DAYS THRU AA210-EXIT.
029100     DIVIDE   WS-TARGET-DAYS BY 7 GIVING WS-DIV-QUOT
029200                                  REMAINDER WS-DOW-REM.
029300     IF       WS-DOW-REM = ZERO
029400              GO TO AA300-EXIT.
029500     MOVE     DP-DATE-OUT TO WS-WORK-DATE.
029600     PERFORM  AA120-PREV-DAY THRU AA120-EXIT.
029700     MOVE     WS-WORK-DATE TO DP-DATE-OUT.
029800     GO       TO AA300-BACK-LOOP.
029900 AA300-EXIT.
030000     EXIT     SECTION.
030100*
030200 AA400-LAST-DAY-OF-MONTH      SECTION.
030300***************************************
030400*
030500*    Dp-Date-In carries year and month (day ignored on entry);
030600*    returns the last calendar day of that month in Dp-Date-Out.
030700*
030800     MOVE     DP-DATE-IN  TO WS-WORK-DATE.
030900     MOVE     WS-WORK-YEAR TO WS-YR.
031000     PERFORM  AA150-TEST-LEAP THRU AA150-EXIT.
031100     MOVE     WS-DIM-ENTRY (WS-WORK-MONTH) TO WS-DAYS-THIS-MONTH.
031200     IF       WS-WORK-MONTH = 2 AND WS-LEAP-YEAR
031300              ADD 1 TO WS-DAYS-THIS-MONTH.
031400     MOVE     WS-DAYS-THIS-MONTH TO WS-WORK-DAY.
031500     MOVE     WS-WORK-DATE TO DP-DATE-OUT.
031600 AA400-EXIT.
031700     EXIT     SECTION.
031800*
