000100*******************************************
000200*                                          *
000300*  Record Definition For Employee Roster  *
000400*           File (EMPLOYEES)              *
000500*     Uses Emp-Id as key                  *
000600*******************************************
000700*  File size 23 bytes.  Fixed length, one byte of filler slack
000800*  carried against the day the record picks up a status byte.
000900*
001000* 04/03/91 rjh - Created.
001100* 04/05/99 rjh - Widened Emp-Name from 15 to 20 on roster request.
001200*
001300   01  SR-EMPLOYEE-RECORD.
001400       03  EMP-ID              PIC 9(2).
001500       03  EMP-NAME            PIC X(20).
001550       03  FILLER              PIC X(01).
001600*
